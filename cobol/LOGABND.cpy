000100******************************************************************
000200*    LOGABND  --  FATAL-CONDITION RECORD, WRITTEN TO SYSOUT     *
000300*    BEFORE A FORCED ABEND.  SAME SHAPE AS THE SHOP'S OLD       *
000400*    ABENDREC MEMBER (SEE DALYEDIT/PATLIST COPY ABENDREC) --    *
000500*    THAT MEMBER WAS NEVER PROMOTED TO THIS COPYLIB SO IT IS    *
000600*    REBUILT HERE FOR THE LOG-ANALYSIS SUITE.                   *
000700******************************************************************
000800*    02/09/90  JS   ORIGINAL LAYOUT
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(01)  VALUE "*".
001200     05  ABEND-REASON            PIC X(60).
001300     05  FILLER                  PIC X(01)  VALUE SPACE.
001400     05  EXPECTED-VAL            PIC S9(09).
001500     05  FILLER                  PIC X(01)  VALUE SPACE.
001600     05  ACTUAL-VAL              PIC S9(09).
001700     05  FILLER                  PIC X(57)  VALUE SPACE.
