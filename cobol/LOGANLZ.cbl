000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LOGANLZ.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/88.
000700 DATE-COMPILED. 09/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          ANALYZE PASS OF THE LOG-ANALYSIS SUITE.  READS THE
001300*          RAW ERROR LOG (ERRLOG), FILTERS AND CLASSIFIES EACH
001400*          LINE, GROUPS LINES INTO CLUSTERS BY NORMALIZED
001500*          SIGNATURE (SEE SIGEXTR), RANKS THE CLUSTERS, AND
001600*          PRODUCES THREE OUTPUTS:
001700*
001800*             LOGRPT  --  ANALYSIS SUMMARY / TOP 5 OFFENDERS
001900*                         PRINT REPORT
002000*             LOGSUM  --  275-BYTE FIXED CLUSTER-SUMMARY FILE --
002100*                         THIS IS THE CROSS-RUN CONTRACT READ
002200*                         BACK BY LOGDIFF AS LOGBASE/LOGCURR
002300*             LOGCSV  --  CSV EXPORT, ONE ROW PER CLUSTER
002400*
002500*          RUNTIME PARAMETERS (INCLUDE/EXCLUDE/KEYWORD/MAXLINES)
002600*          COME IN ON THE ERRPARM CONTROL-CARD FILE, ONE CARD
002700*          PER PARAMETER, READ AND APPLIED IN 0100-LOAD-PARMS.
002800*
002900*          ADAPTED FROM THIS SHOP'S PATLIST (PATIENT/TREATMENT
003000*          LISTING) -- SAME HOUSEKEEPING/MAINLINE/REPORT-WRITE
003100*          SKELETON, SAME PARA-NAME TRACE HABIT.  THE VSAM
003200*          PATIENT/TREATMENT LOOKUPS ARE GONE -- THIS JOB NEEDS
003300*          NO MASTER FILE, JUST THE ONE SEQUENTIAL PASS.
003400*
003500******************************************************************
003600*    CHANGE LOG
003700*    ----------
003800*    09/14/88  JS   ORIGINAL CODING, ADAPTED FROM PATLIST
003900*    02/02/89  JS   CLUSTER TABLE RAISED FROM 200 TO 500 ENTRIES
004000*                   AFTER THE WEBSERVER LOG PILOT RAN OUT OF ROOM
004100*    11/07/90  RA   ADDED THE ERRPARM CONTROL CARD -- INCLUDE/
004200*                   EXCLUDE/KEYWORD/MAXLINES WERE HARDCODED IN
004300*                   WORKING-STORAGE BEFORE THIS, ONE RECOMPILE
004400*                   PER RUN
004500*    06/30/94  RA   KEYWORD CARDS CAPPED AT 5 PER REQUEST FROM
004600*                   OPS -- A RUN WITH 40 KEYWORD CARDS WAS
004700*                   BLOWING THE SUBSCRIPT ON WS-KEYWORD-TBL
004800*    01/08/99  MF   Y2K REVIEW -- WS-RUN-DATE-YMD IS A 2-DIGIT
004900*                   YEAR FROM ACCEPT FROM DATE, DISPLAY ONLY, NO
005000*                   CENTURY MATH PERFORMED ON IT.  NO CHANGE
005100*                   REQUIRED.  SIGNED OFF MF/MF
005200*    05/23/02  TO   REQ 4471 -- LOGSUM RECORD CONFIRMED 275 BYTES
005300*                   AGAINST THE NEW CLUSTREC COPYBOOK, NO SOURCE
005400*                   CHANGE
005500*    11/06/07  TO   ADDED THE CSV EXPORT (LOGCSV) -- OPS WANTED
005600*                   SOMETHING THEY COULD LOAD INTO A SPREADSHEET
005700*                   WITHOUT RETYPING THE PRINT REPORT
005800*    03/19/09  TO   4520-BUILD-CSV-LINE NOW CLEARS LOGCSV-REC BEFORE
005900*                   THE STRING -- A SHORT ROW FOLLOWING A LONG ONE
006000*                   WAS LEAVING PART OF THE PRIOR SIGNATURE PAST THE
006100*                   CLOSING QUOTE.  FOUND WHEN A LOAD JOB DOWNSTREAM
006200*                   CHOKED ON A MANGLED ROW
006300*    04/02/09  TO   DROPPED THE RUN-DATE LINE FROM THE ANALYSIS
006400*                   SUMMARY HEADING -- IT WAS NEVER PART OF THE
006500*                   APPROVED REPORT LAYOUT.  WS-RUN-DATE-YMD PUT
006600*                   BACK TO A PLAIN 77-LEVEL SCALAR LIKE WS-DATE IN
006700*                   THE DAILY PROGRAMS, NOW USED FOR A START/END
006800*                   CONSOLE MESSAGE ONLY
006900*    03/27/09  TO   4200 WAS WRITING A CLOSING DASH LINE AND 4300
007000*                   AN OPENING ONE RIGHT AFTER IT -- TWO SEPARATOR
007100*                   LINES WERE PRINTING BETWEEN SEVERITY AND TOP 5
007200*                   OFFENDERS.  DROPPED 4200'S CLOSING DASH
007300*    03/27/09  TO   WS-CALC-RESULT GIVEN COMP-3 -- SAME 9(7)V99
007400*                   SHAPE THIS SHOP PACKS IN CLCLBCST, CARRIED
007500*                   THROUGH TO RS-AVG-CLUSTER-SIZE AND CALC-RESULT
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT ERRLOG
009100     ASSIGN TO UT-S-ERRLOG
009200       ORGANIZATION IS SEQUENTIAL
009300       FILE STATUS IS EL-STATUS.
009400
009500     SELECT ERRPARM
009600     ASSIGN TO UT-S-ERRPARM
009700       ORGANIZATION IS SEQUENTIAL
009800       FILE STATUS IS EP-STATUS.
009900
010000     SELECT LOGRPT
010100     ASSIGN TO UT-S-LOGRPT
010200       ORGANIZATION IS SEQUENTIAL.
010300
010400     SELECT LOGSUM
010500     ASSIGN TO UT-S-LOGSUM
010600       ORGANIZATION IS SEQUENTIAL
010700       FILE STATUS IS LS-STATUS.
010800
010900     SELECT LOGCSV
011000     ASSIGN TO UT-S-LOGCSV
011100       ORGANIZATION IS SEQUENTIAL.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(132).
012200
012300****** ONE PHYSICAL LOG LINE PER RECORD, SPACE PADDED/TRUNCATED
012400****** TO 256 -- SEE SIGEXTR RULE 1 FOR THE TRIM
012500 FD  ERRLOG
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 256 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ERRLOG-REC.
013100 01  ERRLOG-REC  PIC X(256).
013200
013300****** CONTROL CARDS -- KEYWORD IN COLS 1-10, VALUE IN COLS 11-80
013400****** SEE 9150-APPLY-PARM-CARD FOR THE RECOGNIZED KEYWORDS
013500 FD  ERRPARM
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 80 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS ERRPARM-REC.
014100 01  ERRPARM-REC  PIC X(80).
014200
014300 FD  LOGRPT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 132 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS LOGRPT-REC.
014900 01  LOGRPT-REC  PIC X(132).
015000
015100****** THE CROSS-RUN CONTRACT -- LOGDIFF READS THIS BACK AS
015200****** LOGBASE OR LOGCURR.  SEE CLUSTREC COPYBOOK.
015300 FD  LOGSUM
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 275 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS CLU-TABLE-ENTRY.
015900     COPY CLUSTREC.
016000
016100 FD  LOGCSV
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 300 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS LOGCSV-REC.
016700 01  LOGCSV-REC  PIC X(300).
016800
016900 WORKING-STORAGE SECTION.
017000 01  MISC-WS-FLDS.
017100     05  WS-LINE-NUM              PIC 9(09) COMP.
017200     05  WS-TAB-IDX               PIC 9(04) COMP.
017300     05  WS-FOUND-IDX             PIC 9(04) COMP.
017400     05  WS-RANK                  PIC 9(04) COMP.
017500     05  WS-I                     PIC 9(04) COMP.
017600     05  WS-J                     PIC 9(04) COMP.
017700     05  WS-BEST-IDX              PIC 9(04) COMP.
017800     05  WS-ENTRY-CNT             PIC 9(04) COMP.
017900     05  WS-PATTERN-LTH           PIC S9(04) COMP.
018000     05  WS-HIT-CNT               PIC S9(04) COMP.
018100     05  WS-SEV-TRIM-LTH          PIC S9(04) COMP.
018200     05  WS-CSV-SIG-SRC-LTH       PIC S9(04) COMP.
018300     05  WS-CSV-SIG-LTH           PIC S9(04) COMP.
018400     05  WS-CSV-SCAN-POS          PIC S9(04) COMP.
018500     05  FILLER                   PIC X(04).
018600
018700 01  FLAGS-AND-SWITCHES.
018800     05  WS-LINE-KEPT-SW          PIC X(01).
018900         88 WS-LINE-KEPT            VALUE "Y".
019000     05  WS-FOUND-SW              PIC X(01).
019100         88 WS-ENTRY-FOUND          VALUE "Y".
019200     05  FILLER                   PIC X(04).
019300
019400 01  FILE-STATUS-CODES.
019500     05  EL-STATUS                PIC X(02).
019600         88 EL-OK                   VALUE "00".
019700         88 EL-EOF                  VALUE "10".
019800     05  EP-STATUS                PIC X(02).
019900         88 EP-OK                   VALUE "00".
020000         88 EP-EOF                  VALUE "10".
020100     05  LS-STATUS                PIC X(02).
020200         88 LS-OK                   VALUE "00".
020300     05  FILLER                   PIC X(02).
020400
020500 01  CURRENT-LINE-WK.
020600     05  WS-LOG-LINE              PIC X(256).
020700     05  WS-SEVERITY-WK           PIC X(08).
020800     05  WS-SIGNATURE-WK          PIC X(120).
020900     05  FILLER                   PIC X(04).
021000
021100 01  CLUSTER-TABLE.
021200     05  CLU-ENTRY OCCURS 500 TIMES INDEXED BY CLU-IDX.
021300         10  CT-SIGNATURE         PIC X(120).
021400         10  CT-COUNT             PIC 9(09) COMP.
021500         10  CT-FIRST-LINE        PIC 9(09) COMP.
021600         10  CT-LAST-LINE         PIC 9(09) COMP.
021700         10  CT-SEVERITY          PIC X(08).
021800         10  CT-SAMPLE            PIC X(120).
021900     05  FILLER                   PIC X(04).
022000
022100****** SWAP HOLDER FOR THE 4000-RANK-CLUSTERS SORT -- SAME SHAPE
022200****** AS ONE CLU-ENTRY OCCURRENCE
022300 01  WS-HOLD-ENTRY.
022400     05  WH-SIGNATURE             PIC X(120).
022500     05  WH-COUNT                 PIC 9(09) COMP.
022600     05  WH-FIRST-LINE            PIC 9(09) COMP.
022700     05  WH-LAST-LINE             PIC 9(09) COMP.
022800     05  WH-SEVERITY              PIC X(08).
022900     05  WH-SAMPLE                PIC X(120).
023000     05  FILLER                   PIC X(04).
023100
023200 01  FILTER-SCAN-WK.
023300     05  WS-UPPER-LINE            PIC X(256).
023400     05  WS-UPPER-PATTERN         PIC X(256).
023500     05  FILLER                   PIC X(04).
023600
023700 01  FILTER-PARMS.
023800     05  WS-INCLUDE-PATTERN       PIC X(40).
023900     05  WS-INCLUDE-SET-SW        PIC X(01).
024000         88 WS-INCLUDE-SET          VALUE "Y".
024100     05  WS-EXCLUDE-PATTERN       PIC X(40).
024200     05  WS-EXCLUDE-SET-SW        PIC X(01).
024300         88 WS-EXCLUDE-SET          VALUE "Y".
024400     05  WS-KEYWORD-CNT           PIC 9(02) COMP.
024500     05  WS-KEYWORD-TBL OCCURS 5 TIMES
024600                                  PIC X(40).
024700     05  WS-MAX-LINES             PIC 9(09) COMP VALUE ZERO.
024800     05  FILLER                   PIC X(04).
024900
025000****** ONE ERRPARM CARD IMAGE -- EP-KEYWORD SELECTS HOW EP-VALUE
025100****** IS INTERPRETED (SEE 9150-APPLY-PARM-CARD)
025200 01  ERRPARM-CARD.
025300     05  EP-KEYWORD               PIC X(10).
025400     05  EP-VALUE                 PIC X(70).
025500****** NUMERIC VIEW OF EP-VALUE, USED ONLY FOR THE MAXLINES CARD  110790RA
025600 01  ERRPARM-CARD-NUM REDEFINES ERRPARM-CARD.
025700     05  FILLER                   PIC X(10).
025800     05  EP-VALUE-NUM             PIC 9(07).
025900     05  FILLER                   PIC X(63).
026000
026100****** RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT JOB START --   031909TO
026200****** SAME SCALAR SHAPE AS THE SHOP'S WS-DATE (SEE DALYUPDT)     031909TO
026300 77  WS-RUN-DATE-YMD              PIC 9(06).
026400
026500 01  WS-CALC-PCT-REC.
026600     05  WS-CALC-TYPE-SW          PIC X(01).
026700         88 WS-CALC-AVG-SIZE        VALUE "A".
026800         88 WS-CALC-PERCENT         VALUE "P".
026900     05  WS-CALC-NUMERATOR        PIC 9(09) COMP.
027000     05  WS-CALC-DENOMINATOR      PIC 9(09) COMP.
027100     05  WS-CALC-RESULT           PIC 9(07)V99 COMP-3.
027200     05  FILLER                   PIC X(04).
027300 01  WS-RETURN-CD                 PIC 9(04) COMP.
027400
027500 01  WS-CSV-FLDS.
027600     05  WS-CSV-RANK-ED           PIC 9(04).
027700     05  WS-CSV-COUNT-ED          PIC 9(09).
027800     05  WS-CSV-PCT-ED            PIC 9(07).99.
027900     05  WS-SEV-TRIM-WK           PIC X(256).
028000     05  WS-SIG-TRIM-WK           PIC X(256).
028100     05  WS-CSV-QUOTED-SIG        PIC X(240).
028200     05  FILLER                   PIC X(04).
028300
028400 01  WS-SV-FIELDS.
028500     05  WS-SV-FATAL-ED           PIC Z9.
028600     05  WS-SV-ERROR-ED           PIC ZZZZZ9.
028700     05  WS-SV-WARN-ED            PIC ZZZZZ9.
028800     05  WS-SV-INFO-ED            PIC ZZZZZ9.
028900     05  WS-SV-DEBUG-ED           PIC ZZZZZ9.
029000     05  WS-SV-OTHER-ED           PIC ZZZZZ9.
029100     05  FILLER                   PIC X(04).
029200
029300 01  PARA-NAME                    PIC X(20).
029400
029500****** PRINT-LINE WORKING STORAGE -- ONE GROUP PER REPORT-LINE
029600****** SHAPE, MOVED INTO LOGRPT-REC VIA "WRITE ... FROM"
029700 01  WS-DASH-LINE.
029800     05  WS-DASH-TEXT             PIC X(70) VALUE ALL "-".
029900     05  FILLER                   PIC X(62) VALUE SPACES.
030000
030100 01  WS-TITLE-LINE.
030200     05  WS-TITLE-TEXT            PIC X(30).
030300     05  FILLER                   PIC X(102) VALUE SPACES.
030400
030500 01  WS-COUNT-LINE.
030600     05  WS-CL-LABEL              PIC X(23).
030700     05  WS-CL-VALUE              PIC ZZZZZZZZ9.
030800     05  WS-CL-SUFFIX             PIC X(14).
030900     05  FILLER                   PIC X(86) VALUE SPACES.
031000****** REUSES WS-COUNT-LINE'S STORAGE FOR THE OFFENDER ROWS --
031100****** THE TWO SHAPES ARE NEVER ON SCREEN AT THE SAME TIME        071290RA
031200 01  WS-OFFENDER-LINE REDEFINES WS-COUNT-LINE.
031300     05  WS-OL-RANK               PIC Z9.
031400     05  FILLER                   PIC X(02).
031500     05  WS-OL-COUNT              PIC ZZZZZZZZ9.
031600     05  FILLER                   PIC X(01).
031700     05  WS-OL-SIG                PIC X(60).
031800     05  FILLER                   PIC X(58).
031900
032000 01  WS-AVG-LINE.
032100     05  WS-AL-LABEL              PIC X(23).
032200     05  WS-AL-VALUE              PIC ZZZZZZ9.99.
032300     05  FILLER                   PIC X(99) VALUE SPACES.
032400
032500 01  WS-SEVERITY-LINE.
032600     05  WS-SV-TEXT               PIC X(92).
032700     05  FILLER                   PIC X(40) VALUE SPACES.
032800
032900****** OVERFLOW NOTE SHARES THE SEVERITY LINE'S STORAGE -- BY     031909TO
033000****** THE TIME IT IS BUILT THE LINE HAS ALREADY BEEN WRITTEN     031909TO
033100 01  WS-OVERFLOW-LINE REDEFINES WS-SEVERITY-LINE.
033200     05  WS-OV-LABEL              PIC X(30).
033300     05  WS-OV-VALUE              PIC ZZZZZZZZ9.
033400     05  FILLER                   PIC X(93) VALUE SPACES.
033500
033600     COPY LOGSTAT.
033700     COPY RPTSUM.
033800     COPY LOGABND.
033900
034000 PROCEDURE DIVISION.
034100     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
034200     PERFORM 1000-MAINLINE THRU 1000-EXIT
034300         UNTIL EL-EOF.
034400     PERFORM 4000-RANK-CLUSTERS THRU 4000-EXIT.
034500     PERFORM 4100-COMPUTE-SUMMARY THRU 4100-EXIT.
034600     PERFORM 4200-PRINT-ANALYSIS-SUMMARY THRU 4200-EXIT.
034700     PERFORM 4300-PRINT-TOP-OFFENDERS THRU 4300-EXIT.
034800     PERFORM 4400-WRITE-LOGSUM THRU 4400-EXIT.
034900     PERFORM 4500-WRITE-CSV-ROW THRU 4500-EXIT.
035000     PERFORM 9999-CLEANUP THRU 9999-EXIT.
035100     STOP RUN.
035200
035300 0000-HOUSEKEEPING.
035400     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
035500     ACCEPT WS-RUN-DATE-YMD FROM DATE.
035600     DISPLAY "******** BEGIN JOB LOGANLZ ********".
035700     DISPLAY "RUN DATE: " WS-RUN-DATE-YMD(3:2) "/"
035800         WS-RUN-DATE-YMD(5:2) "/" WS-RUN-DATE-YMD(1:2).
035900     MOVE ZERO TO WS-LINE-NUM.
036000     MOVE ZERO TO WS-ENTRY-CNT.
036100     INITIALIZE STATS-REC.
036200     INITIALIZE REPORT-SUMMARY-REC.
036300     INITIALIZE CLUSTER-TABLE.
036400     INITIALIZE FILTER-PARMS.
036500     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
036600     PERFORM 0100-LOAD-PARMS THRU 0100-EXIT.
036700     PERFORM 9000-READ-ERRLOG THRU 9000-EXIT.
036800 0000-EXIT.
036900     EXIT.
037000
037100 0100-LOAD-PARMS.
037200     PERFORM 9100-READ-ERRPARM THRU 9100-EXIT
037300         UNTIL EP-EOF.
037400 0100-EXIT.
037500     EXIT.
037600
037700****** ONE PASS OVER ERRLOG -- BLANK LINES ARE COUNTED IN
037800****** ST-TOTAL-LINES (SEE 9000-READ-ERRLOG) BUT DO NOT REACH
037900****** THE FILTER/SEVERITY/SIGNATURE/CLUSTER STEPS
038000 1000-MAINLINE.
038100     MOVE SPACES TO WS-SEVERITY-WK.
038200     MOVE SPACES TO WS-SIGNATURE-WK.
038300     MOVE "N" TO WS-LINE-KEPT-SW.
038400     IF WS-LOG-LINE = SPACES
038500         GO TO 1000-READ-NEXT.
038600     PERFORM 2000-APPLY-FILTERS THRU 2000-EXIT.
038700     IF NOT WS-LINE-KEPT
038800         GO TO 1000-READ-NEXT.
038900     ADD 1 TO ST-KEPT-LINES.
039000     PERFORM 2500-DETECT-SEVERITY THRU 2500-EXIT.
039100     PERFORM 3000-BUILD-SIGNATURE THRU 3000-EXIT.
039200     PERFORM 3500-POST-CLUSTER THRU 3500-EXIT.
039300 1000-READ-NEXT.
039400     PERFORM 9000-READ-ERRLOG THRU 9000-EXIT.
039500 1000-EXIT.
039600     EXIT.
039700
039800****** INCLUDE/EXCLUDE/KEYWORD, CASE-INSENSITIVE SUBSTRING MATCH
039900 2000-APPLY-FILTERS.
040000     MOVE WS-LOG-LINE TO WS-UPPER-LINE.
040100     INSPECT WS-UPPER-LINE CONVERTING
040200         "abcdefghijklmnopqrstuvwxyz"
040300      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400     MOVE "Y" TO WS-LINE-KEPT-SW.
040500     IF WS-INCLUDE-SET
040600         PERFORM 2010-CHECK-INCLUDE THRU 2010-EXIT
040700         IF NOT WS-LINE-KEPT
040800             GO TO 2000-EXIT.
040900     IF WS-EXCLUDE-SET
041000         PERFORM 2020-CHECK-EXCLUDE THRU 2020-EXIT
041100         IF NOT WS-LINE-KEPT
041200             GO TO 2000-EXIT.
041300     IF WS-KEYWORD-CNT > 0
041400         PERFORM 2030-CHECK-KEYWORDS THRU 2030-EXIT.
041500 2000-EXIT.
041600     EXIT.
041700
041800 2010-CHECK-INCLUDE.
041900     MOVE WS-INCLUDE-PATTERN TO WS-UPPER-PATTERN.
042000     INSPECT WS-UPPER-PATTERN CONVERTING
042100         "abcdefghijklmnopqrstuvwxyz"
042200      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042300     CALL "TXTLEN" USING WS-UPPER-PATTERN, WS-PATTERN-LTH.
042400     IF WS-PATTERN-LTH = 0
042500         GO TO 2010-EXIT.
042600     MOVE 0 TO WS-HIT-CNT.
042700     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT
042800         FOR ALL WS-UPPER-PATTERN(1:WS-PATTERN-LTH).
042900     IF WS-HIT-CNT = 0
043000         MOVE "N" TO WS-LINE-KEPT-SW.
043100 2010-EXIT.
043200     EXIT.
043300
043400 2020-CHECK-EXCLUDE.
043500     MOVE WS-EXCLUDE-PATTERN TO WS-UPPER-PATTERN.
043600     INSPECT WS-UPPER-PATTERN CONVERTING
043700         "abcdefghijklmnopqrstuvwxyz"
043800      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043900     CALL "TXTLEN" USING WS-UPPER-PATTERN, WS-PATTERN-LTH.
044000     IF WS-PATTERN-LTH = 0
044100         GO TO 2020-EXIT.
044200     MOVE 0 TO WS-HIT-CNT.
044300     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT
044400         FOR ALL WS-UPPER-PATTERN(1:WS-PATTERN-LTH).
044500     IF WS-HIT-CNT > 0
044600         MOVE "N" TO WS-LINE-KEPT-SW.
044700 2020-EXIT.
044800     EXIT.
044900
045000 2030-CHECK-KEYWORDS.
045100     MOVE 1 TO WS-TAB-IDX.
045200     MOVE "N" TO WS-FOUND-SW.
045300     PERFORM 2035-CHECK-ONE-KEYWORD THRU 2035-EXIT
045400         UNTIL WS-TAB-IDX > WS-KEYWORD-CNT OR WS-ENTRY-FOUND.
045500     IF NOT WS-ENTRY-FOUND
045600         MOVE "N" TO WS-LINE-KEPT-SW.
045700 2030-EXIT.
045800     EXIT.
045900
046000 2035-CHECK-ONE-KEYWORD.
046100     MOVE WS-KEYWORD-TBL(WS-TAB-IDX) TO WS-UPPER-PATTERN.
046200     INSPECT WS-UPPER-PATTERN CONVERTING
046300         "abcdefghijklmnopqrstuvwxyz"
046400      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046500     CALL "TXTLEN" USING WS-UPPER-PATTERN, WS-PATTERN-LTH.
046600     IF WS-PATTERN-LTH > 0
046700         MOVE 0 TO WS-HIT-CNT
046800         INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT
046900             FOR ALL WS-UPPER-PATTERN(1:WS-PATTERN-LTH)
047000         IF WS-HIT-CNT > 0
047100             MOVE "Y" TO WS-FOUND-SW.
047200     ADD 1 TO WS-TAB-IDX.
047300 2035-EXIT.
047400     EXIT.
047500
047600 2500-DETECT-SEVERITY.
047700     CALL "SEVCLS" USING WS-LOG-LINE, WS-SEVERITY-WK.
047800     IF WS-SEVERITY-WK = "FATAL   "
047900         ADD 1 TO ST-CNT-FATAL
048000         GO TO 2500-EXIT.
048100     IF WS-SEVERITY-WK = "ERROR   "
048200         ADD 1 TO ST-CNT-ERROR
048300         GO TO 2500-EXIT.
048400     IF WS-SEVERITY-WK = "WARN    "
048500         ADD 1 TO ST-CNT-WARN
048600         GO TO 2500-EXIT.
048700     IF WS-SEVERITY-WK = "INFO    "
048800         ADD 1 TO ST-CNT-INFO
048900         GO TO 2500-EXIT.
049000     IF WS-SEVERITY-WK = "DEBUG   "
049100         ADD 1 TO ST-CNT-DEBUG
049200         GO TO 2500-EXIT.
049300     ADD 1 TO ST-CNT-OTHER.
049400 2500-EXIT.
049500     EXIT.
049600
049700 3000-BUILD-SIGNATURE.
049800     CALL "SIGEXTR" USING WS-LOG-LINE, WS-SIGNATURE-WK.
049900 3000-EXIT.
050000     EXIT.
050100
050200****** LINEAR SEARCH -- CLUSTER-TABLE CAPACITY IS 500; BEYOND
050300****** THAT A NEW SIGNATURE IS DROPPED INTO RS-OVERFLOW-CNT
050400 3500-POST-CLUSTER.
050500     MOVE 1 TO WS-TAB-IDX.
050600     MOVE "N" TO WS-FOUND-SW.
050700     PERFORM 3510-SEARCH-ONE-ENTRY THRU 3510-EXIT
050800         UNTIL WS-TAB-IDX > WS-ENTRY-CNT OR WS-ENTRY-FOUND.
050900     IF WS-ENTRY-FOUND
051000         ADD 1 TO CT-COUNT(WS-FOUND-IDX)
051100         MOVE WS-LINE-NUM TO CT-LAST-LINE(WS-FOUND-IDX)
051200         GO TO 3500-EXIT.
051300     IF WS-ENTRY-CNT NOT < 500
051400         ADD 1 TO RS-OVERFLOW-CNT
051500         GO TO 3500-EXIT.
051600     ADD 1 TO WS-ENTRY-CNT.
051700     MOVE WS-SIGNATURE-WK TO CT-SIGNATURE(WS-ENTRY-CNT).
051800     MOVE 1 TO CT-COUNT(WS-ENTRY-CNT).
051900     MOVE WS-LINE-NUM TO CT-FIRST-LINE(WS-ENTRY-CNT).
052000     MOVE WS-LINE-NUM TO CT-LAST-LINE(WS-ENTRY-CNT).
052100     MOVE WS-SEVERITY-WK TO CT-SEVERITY(WS-ENTRY-CNT).
052200     MOVE WS-LOG-LINE TO CT-SAMPLE(WS-ENTRY-CNT).
052300 3500-EXIT.
052400     EXIT.
052500
052600 3510-SEARCH-ONE-ENTRY.
052700     IF CT-SIGNATURE(WS-TAB-IDX) = WS-SIGNATURE-WK
052800         MOVE "Y" TO WS-FOUND-SW
052900         MOVE WS-TAB-IDX TO WS-FOUND-IDX
053000         GO TO 3510-EXIT.
053100     ADD 1 TO WS-TAB-IDX.
053200 3510-EXIT.
053300     EXIT.
053400
053500****** SELECTION SORT -- DESCENDING CT-COUNT, TIES BROKEN BY
053600****** ASCENDING CT-FIRST-LINE (EARLIER PATTERN RANKS HIGHER)
053700 4000-RANK-CLUSTERS.
053800     MOVE "4000-RANK-CLUSTERS" TO PARA-NAME.
053900     IF WS-ENTRY-CNT < 2
054000         GO TO 4000-EXIT.
054100     MOVE 1 TO WS-I.
054200     PERFORM 4010-SORT-PASS THRU 4010-EXIT
054300         UNTIL WS-I NOT < WS-ENTRY-CNT.
054400 4000-EXIT.
054500     EXIT.
054600
054700 4010-SORT-PASS.
054800     MOVE WS-I TO WS-BEST-IDX.
054900     COMPUTE WS-J = WS-I + 1.
055000     PERFORM 4020-FIND-BEST THRU 4020-EXIT
055100         UNTIL WS-J > WS-ENTRY-CNT.
055200     IF WS-BEST-IDX NOT = WS-I
055300         PERFORM 4030-SWAP-ENTRIES THRU 4030-EXIT.
055400     ADD 1 TO WS-I.
055500 4010-EXIT.
055600     EXIT.
055700
055800 4020-FIND-BEST.
055900     IF CT-COUNT(WS-J) > CT-COUNT(WS-BEST-IDX)
056000         MOVE WS-J TO WS-BEST-IDX
056100     ELSE
056200         IF CT-COUNT(WS-J) = CT-COUNT(WS-BEST-IDX)
056300            AND CT-FIRST-LINE(WS-J) < CT-FIRST-LINE(WS-BEST-IDX)
056400             MOVE WS-J TO WS-BEST-IDX.
056500     ADD 1 TO WS-J.
056600 4020-EXIT.
056700     EXIT.
056800
056900 4030-SWAP-ENTRIES.
057000     MOVE CLU-ENTRY(WS-I) TO WS-HOLD-ENTRY.
057100     MOVE CLU-ENTRY(WS-BEST-IDX) TO CLU-ENTRY(WS-I).
057200     MOVE WS-HOLD-ENTRY TO CLU-ENTRY(WS-BEST-IDX).
057300 4030-EXIT.
057400     EXIT.
057500
057600 4100-COMPUTE-SUMMARY.
057700     MOVE "4100-COMPUTE-SUMMARY" TO PARA-NAME.
057800     MOVE WS-ENTRY-CNT TO RS-TOTAL-CLUSTERS.
057900     MOVE ZERO TO RS-TOTAL-LINES.
058000     MOVE ZERO TO RS-LARGEST-CLUSTER.
058100     MOVE ZERO TO RS-SMALLEST-CLUSTER.
058200     IF WS-ENTRY-CNT = 0
058300         GO TO 4100-EXIT.
058400     MOVE CT-COUNT(1) TO RS-LARGEST-CLUSTER.
058500     MOVE CT-COUNT(1) TO RS-SMALLEST-CLUSTER.
058600     MOVE 1 TO WS-TAB-IDX.
058700     PERFORM 4110-ACCUM-ONE THRU 4110-EXIT
058800         UNTIL WS-TAB-IDX > WS-ENTRY-CNT.
058900     MOVE "A" TO WS-CALC-TYPE-SW.
059000     MOVE RS-TOTAL-LINES TO WS-CALC-NUMERATOR.
059100     MOVE RS-TOTAL-CLUSTERS TO WS-CALC-DENOMINATOR.
059200     CALL "PCTCALC" USING WS-CALC-PCT-REC, WS-RETURN-CD.
059300     MOVE WS-CALC-RESULT TO RS-AVG-CLUSTER-SIZE.
059400 4100-EXIT.
059500     EXIT.
059600
059700 4110-ACCUM-ONE.
059800     ADD CT-COUNT(WS-TAB-IDX) TO RS-TOTAL-LINES.
059900     IF CT-COUNT(WS-TAB-IDX) > RS-LARGEST-CLUSTER
060000         MOVE CT-COUNT(WS-TAB-IDX) TO RS-LARGEST-CLUSTER.
060100     IF CT-COUNT(WS-TAB-IDX) < RS-SMALLEST-CLUSTER
060200         MOVE CT-COUNT(WS-TAB-IDX) TO RS-SMALLEST-CLUSTER.
060300     ADD 1 TO WS-TAB-IDX.
060400 4110-EXIT.
060500     EXIT.
060600
060700 4200-PRINT-ANALYSIS-SUMMARY.
060800     MOVE "4200-PRINT-ANALYSIS-SUMMARY" TO PARA-NAME.
060900     WRITE LOGRPT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
061000     MOVE "ANALYSIS SUMMARY" TO WS-TITLE-TEXT.
061100     WRITE LOGRPT-REC FROM WS-TITLE-LINE AFTER ADVANCING 1.
061200     WRITE LOGRPT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
061300
061400     MOVE "TOTAL CLUSTERS:" TO WS-CL-LABEL.
061500     MOVE RS-TOTAL-CLUSTERS TO WS-CL-VALUE.
061600     MOVE SPACES TO WS-CL-SUFFIX.
061700     WRITE LOGRPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
061800
061900     MOVE "TOTAL LINES:" TO WS-CL-LABEL.
062000     MOVE RS-TOTAL-LINES TO WS-CL-VALUE.
062100     MOVE SPACES TO WS-CL-SUFFIX.
062200     WRITE LOGRPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
062300
062400     MOVE "AVG CLUSTER SIZE:" TO WS-AL-LABEL.
062500     MOVE RS-AVG-CLUSTER-SIZE TO WS-AL-VALUE.
062600     WRITE LOGRPT-REC FROM WS-AVG-LINE AFTER ADVANCING 1.
062700
062800     MOVE "LARGEST CLUSTER:" TO WS-CL-LABEL.
062900     MOVE RS-LARGEST-CLUSTER TO WS-CL-VALUE.
063000     MOVE " OCCURRENCES" TO WS-CL-SUFFIX.
063100     WRITE LOGRPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
063200
063300     MOVE "SMALLEST CLUSTER:" TO WS-CL-LABEL.
063400     MOVE RS-SMALLEST-CLUSTER TO WS-CL-VALUE.
063500     MOVE " OCCURRENCE" TO WS-CL-SUFFIX.
063600     WRITE LOGRPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
063700
063800     PERFORM 4210-BUILD-SEVERITY-LINE THRU 4210-EXIT.
063900     WRITE LOGRPT-REC FROM WS-SEVERITY-LINE AFTER ADVANCING 1.
064000
064100     IF RS-OVERFLOW-CNT > 0
064200         MOVE "CLUSTERS DROPPED (OVERFLOW): " TO WS-OV-LABEL
064300         MOVE RS-OVERFLOW-CNT TO WS-OV-VALUE
064400         WRITE LOGRPT-REC FROM WS-OVERFLOW-LINE
064500             AFTER ADVANCING 1.
064600
064700***** NO CLOSING DASH HERE -- 4300 OPENS WITH ITS OWN DASH LINE   032709TO
064800***** FOR THE TOP-5-OFFENDERS HEADING, SAME AS THIS PARAGRAPH     032709TO
064900 4200-EXIT.
065000     EXIT.
065100
065200 4210-BUILD-SEVERITY-LINE.
065300     MOVE ST-CNT-FATAL TO WS-SV-FATAL-ED.
065400     MOVE ST-CNT-ERROR TO WS-SV-ERROR-ED.
065500     MOVE ST-CNT-WARN TO WS-SV-WARN-ED.
065600     MOVE ST-CNT-INFO TO WS-SV-INFO-ED.
065700     MOVE ST-CNT-DEBUG TO WS-SV-DEBUG-ED.
065800     MOVE ST-CNT-OTHER TO WS-SV-OTHER-ED.
065900     STRING "SEVERITY  FATAL: " WS-SV-FATAL-ED
066000            "  ERROR: " WS-SV-ERROR-ED
066100            "  WARN: " WS-SV-WARN-ED
066200            "  INFO: " WS-SV-INFO-ED
066300            "  DEBUG: " WS-SV-DEBUG-ED
066400            "  OTHER: " WS-SV-OTHER-ED
066500         DELIMITED BY SIZE INTO WS-SV-TEXT.
066600 4210-EXIT.
066700     EXIT.
066800
066900 4300-PRINT-TOP-OFFENDERS.
067000     MOVE "4300-PRINT-TOP-OFFENDERS" TO PARA-NAME.
067100     WRITE LOGRPT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
067200     MOVE "TOP 5 OFFENDERS" TO WS-TITLE-TEXT.
067300     WRITE LOGRPT-REC FROM WS-TITLE-LINE AFTER ADVANCING 1.
067400     WRITE LOGRPT-REC FROM WS-DASH-LINE AFTER ADVANCING 1.
067500     MOVE 1 TO WS-RANK.
067600     PERFORM 4310-PRINT-ONE-OFFENDER THRU 4310-EXIT
067700         UNTIL WS-RANK > 5 OR WS-RANK > WS-ENTRY-CNT.
067800 4300-EXIT.
067900     EXIT.
068000
068100 4310-PRINT-ONE-OFFENDER.
068200     MOVE WS-RANK TO WS-OL-RANK.
068300     MOVE CT-COUNT(WS-RANK) TO WS-OL-COUNT.
068400     MOVE CT-SIGNATURE(WS-RANK)(1:60) TO WS-OL-SIG.
068500     WRITE LOGRPT-REC FROM WS-OFFENDER-LINE AFTER ADVANCING 1.
068600     ADD 1 TO WS-RANK.
068700 4310-EXIT.
068800     EXIT.
068900
069000 4400-WRITE-LOGSUM.
069100     MOVE "4400-WRITE-LOGSUM" TO PARA-NAME.
069200     MOVE 1 TO WS-TAB-IDX.
069300     PERFORM 4410-WRITE-ONE-SUMMARY THRU 4410-EXIT
069400         UNTIL WS-TAB-IDX > WS-ENTRY-CNT.
069500 4400-EXIT.
069600     EXIT.
069700
069800 4410-WRITE-ONE-SUMMARY.
069900     MOVE CT-SIGNATURE(WS-TAB-IDX) TO CLU-SIGNATURE.
070000     MOVE CT-COUNT(WS-TAB-IDX) TO CLU-COUNT.
070100     MOVE CT-FIRST-LINE(WS-TAB-IDX) TO CLU-FIRST-LINE.
070200     MOVE CT-LAST-LINE(WS-TAB-IDX) TO CLU-LAST-LINE.
070300     MOVE CT-SEVERITY(WS-TAB-IDX) TO CLU-SEVERITY.
070400     MOVE CT-SAMPLE(WS-TAB-IDX) TO CLU-SAMPLE.
070500     WRITE CLU-TABLE-ENTRY.
070600     ADD 1 TO WS-TAB-IDX.
070700 4410-EXIT.
070800     EXIT.
070900
071000 4500-WRITE-CSV-ROW.
071100     MOVE "4500-WRITE-CSV-ROW" TO PARA-NAME.
071200     MOVE "RANK,COUNT,PERCENT,SEVERITY,SIGNATURE" TO LOGCSV-REC.
071300     WRITE LOGCSV-REC.
071400     MOVE 1 TO WS-TAB-IDX.
071500     PERFORM 4510-WRITE-ONE-CSV-ROW THRU 4510-EXIT
071600         UNTIL WS-TAB-IDX > WS-ENTRY-CNT.
071700 4500-EXIT.
071800     EXIT.
071900
072000 4510-WRITE-ONE-CSV-ROW.
072100     MOVE "P" TO WS-CALC-TYPE-SW.
072200     MOVE CT-COUNT(WS-TAB-IDX) TO WS-CALC-NUMERATOR.
072300     MOVE RS-TOTAL-LINES TO WS-CALC-DENOMINATOR.
072400     CALL "PCTCALC" USING WS-CALC-PCT-REC, WS-RETURN-CD.
072500     PERFORM 4520-BUILD-CSV-LINE THRU 4520-EXIT.
072600     ADD 1 TO WS-TAB-IDX.
072700 4510-EXIT.
072800     EXIT.
072900
073000 4520-BUILD-CSV-LINE.
073100     MOVE WS-TAB-IDX TO WS-CSV-RANK-ED.
073200     MOVE CT-COUNT(WS-TAB-IDX) TO WS-CSV-COUNT-ED.
073300     MOVE WS-CALC-RESULT TO WS-CSV-PCT-ED.
073400     MOVE CT-SEVERITY(WS-TAB-IDX) TO WS-SEV-TRIM-WK.
073500     CALL "TXTLEN" USING WS-SEV-TRIM-WK, WS-SEV-TRIM-LTH.
073600     IF WS-SEV-TRIM-LTH = 0
073700         MOVE 1 TO WS-SEV-TRIM-LTH.
073800     PERFORM 4530-BUILD-QUOTED-SIG THRU 4530-EXIT.
073900**  CLEAR THE RECORD FIRST -- STRING ONLY OVERLAYS THE BYTES IT
074000**  WRITES, SO A ROW SHORTER THAN THE ONE BEFORE IT WOULD OTHERWISE
074100**  CARRY PART OF THE PRIOR SIGNATURE PAST ITS OWN CLOSING QUOTE
074200     MOVE SPACES TO LOGCSV-REC.
074300     STRING WS-CSV-RANK-ED      DELIMITED BY SIZE
074400            ","                 DELIMITED BY SIZE
074500            WS-CSV-COUNT-ED     DELIMITED BY SIZE
074600            ","                 DELIMITED BY SIZE
074700            WS-CSV-PCT-ED       DELIMITED BY SIZE
074800            ","                 DELIMITED BY SIZE
074900            WS-SEV-TRIM-WK(1:WS-SEV-TRIM-LTH) DELIMITED BY SIZE
075000            ","                 DELIMITED BY SIZE
075100            '"'                 DELIMITED BY SIZE
075200            WS-CSV-QUOTED-SIG(1:WS-CSV-SIG-LTH) DELIMITED BY SIZE
075300            '"'                 DELIMITED BY SIZE
075400         INTO LOGCSV-REC.
075500     WRITE LOGCSV-REC.
075600 4520-EXIT.
075700     EXIT.
075800
075900****** DOUBLES EMBEDDED QUOTES; COMMAS PASS THROUGH UNCHANGED
076000****** BECAUSE THE WHOLE FIELD IS QUOTED
076100 4530-BUILD-QUOTED-SIG.
076200     MOVE SPACES TO WS-CSV-QUOTED-SIG.
076300     MOVE 0 TO WS-CSV-SIG-LTH.
076400     MOVE CT-SIGNATURE(WS-TAB-IDX) TO WS-SIG-TRIM-WK.
076500     CALL "TXTLEN" USING WS-SIG-TRIM-WK, WS-CSV-SIG-SRC-LTH.
076600     IF WS-CSV-SIG-SRC-LTH = 0
076700         GO TO 4530-EXIT.
076800     MOVE 1 TO WS-CSV-SCAN-POS.
076900     PERFORM 4535-COPY-ONE-CHAR THRU 4535-EXIT
077000         UNTIL WS-CSV-SCAN-POS > WS-CSV-SIG-SRC-LTH.
077100 4530-EXIT.
077200     EXIT.
077300
077400 4535-COPY-ONE-CHAR.
077500     IF WS-SIG-TRIM-WK(WS-CSV-SCAN-POS:1) = '"'
077600         ADD 1 TO WS-CSV-SIG-LTH
077700         MOVE '"' TO WS-CSV-QUOTED-SIG(WS-CSV-SIG-LTH:1)
077800         ADD 1 TO WS-CSV-SIG-LTH
077900         MOVE '"' TO WS-CSV-QUOTED-SIG(WS-CSV-SIG-LTH:1)
078000     ELSE
078100         ADD 1 TO WS-CSV-SIG-LTH
078200         MOVE WS-SIG-TRIM-WK(WS-CSV-SCAN-POS:1)
078300             TO WS-CSV-QUOTED-SIG(WS-CSV-SIG-LTH:1).
078400     ADD 1 TO WS-CSV-SCAN-POS.
078500 4535-EXIT.
078600     EXIT.
078700
078800 8000-OPEN-FILES.
078900     MOVE "8000-OPEN-FILES" TO PARA-NAME.
079000     OPEN OUTPUT SYSOUT.
079100     OPEN INPUT ERRLOG.
079200     IF NOT EL-OK
079300         MOVE "UNABLE TO OPEN ERRLOG" TO ABEND-REASON
079400         GO TO 9990-ABEND-RTN.
079500     OPEN INPUT ERRPARM.
079600     IF NOT EP-OK
079700         MOVE "UNABLE TO OPEN ERRPARM" TO ABEND-REASON
079800         GO TO 9990-ABEND-RTN.
079900     OPEN OUTPUT LOGRPT.
080000     OPEN OUTPUT LOGSUM.
080100     IF NOT LS-OK
080200         MOVE "UNABLE TO OPEN LOGSUM" TO ABEND-REASON
080300         GO TO 9990-ABEND-RTN.
080400     OPEN OUTPUT LOGCSV.
080500 8000-EXIT.
080600     EXIT.
080700
080800 8500-CLOSE-FILES.
080900     CLOSE SYSOUT.
081000     CLOSE ERRLOG.
081100     CLOSE ERRPARM.
081200     CLOSE LOGRPT.
081300     CLOSE LOGSUM.
081400     CLOSE LOGCSV.
081500 8500-EXIT.
081600     EXIT.
081700
081800****** MAXLINES IS ENFORCED HERE SO THE CALLING LOOP ONLY HAS TO
081900****** WATCH FOR EL-EOF
082000 9000-READ-ERRLOG.
082100     READ ERRLOG INTO WS-LOG-LINE
082200         AT END
082300             MOVE "10" TO EL-STATUS
082400             GO TO 9000-EXIT.
082500     ADD 1 TO WS-LINE-NUM.
082600     IF WS-MAX-LINES > 0 AND WS-LINE-NUM > WS-MAX-LINES
082700         MOVE "10" TO EL-STATUS
082800         GO TO 9000-EXIT.
082900     ADD 1 TO ST-TOTAL-LINES.
083000 9000-EXIT.
083100     EXIT.
083200
083300 9100-READ-ERRPARM.
083400     READ ERRPARM INTO ERRPARM-CARD
083500         AT END
083600             MOVE "10" TO EP-STATUS
083700             GO TO 9100-EXIT.
083800     PERFORM 9150-APPLY-PARM-CARD THRU 9150-EXIT.
083900 9100-EXIT.
084000     EXIT.
084100
084200****** RECOGNIZED CARDS: INCLUDE / EXCLUDE / KEYWORD / MAXLINES
084300****** -- ANYTHING ELSE IS IGNORED RATHER THAN ABENDED, SINCE A
084400****** BLANK OR COMMENT CARD IS A NORMAL THING TO FIND HERE
084500 9150-APPLY-PARM-CARD.
084600     IF EP-KEYWORD = "INCLUDE"
084700         MOVE EP-VALUE(1:40) TO WS-INCLUDE-PATTERN
084800         MOVE "Y" TO WS-INCLUDE-SET-SW
084900         GO TO 9150-EXIT.
085000     IF EP-KEYWORD = "EXCLUDE"
085100         MOVE EP-VALUE(1:40) TO WS-EXCLUDE-PATTERN
085200         MOVE "Y" TO WS-EXCLUDE-SET-SW
085300         GO TO 9150-EXIT.
085400     IF EP-KEYWORD = "KEYWORD"
085500******* ONLY THE FIRST 5 KEYWORD CARDS ARE KEPT -- SEE CHANGE LOG 063094RA
085600         IF WS-KEYWORD-CNT < 5
085700             ADD 1 TO WS-KEYWORD-CNT
085800             MOVE EP-VALUE(1:40) TO WS-KEYWORD-TBL(WS-KEYWORD-CNT)
085900         END-IF
086000         GO TO 9150-EXIT.
086100     IF EP-KEYWORD = "MAXLINES"
086200         MOVE EP-VALUE-NUM TO WS-MAX-LINES.
086300 9150-EXIT.
086400     EXIT.
086500
086600 9990-ABEND-RTN.
086700     MOVE "9990-ABEND-RTN" TO PARA-NAME.
086800     MOVE ZERO TO EXPECTED-VAL.
086900     MOVE ZERO TO ACTUAL-VAL.
087000     WRITE SYSOUT-REC FROM ABEND-REC.
087100     CLOSE SYSOUT ERRLOG ERRPARM LOGRPT LOGSUM LOGCSV.
087200     STOP RUN.
087300
087400 9999-CLEANUP.
087500     MOVE "9999-CLEANUP" TO PARA-NAME.
087600     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
087700     DISPLAY "******** NORMAL END OF JOB LOGANLZ ********".
087800 9999-EXIT.
087900     EXIT.
