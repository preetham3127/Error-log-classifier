000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TXTLEN.
000400 AUTHOR. D. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/86.
000700 DATE-COMPILED. 03/14/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS THE TRIMMED LENGTH OF A TEXT
001300*          FIELD -- THE POSITION OF THE LAST NON-SPACE CHARACTER.
001400*          IT IS CALLED BY SIGEXTR TO DROP TRAILING SPACES FROM
001500*          A LOG LINE BEFORE NORMALIZATION BEGINS (SIGNATURE
001600*          EXTRACTOR RULE 1).
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    03/14/86  DK   ORIGINAL CODING
002200*    09/02/87  DK   WIDENED TEXT1 FROM 132 TO 256 FOR THE NEW
002300*                   LOG-ANALYSIS SUITE (LOGANLZ/SIGEXTR)
002400*    06/19/90  RA   REWORKED AS A BACKWARD CHAR SCAN -- DROPPED
002500*                   THE OLD FUNCTION REVERSE APPROACH, WHICH
002600*                   BLEW UP ON LOW-VALUES IN BINARY LOG DATA
002700*    02/11/94  RA   ADDED WS-FOUND-SW SO AN ALL-SPACE FIELD
002800*                   RETURNS ZERO INSTEAD OF LOOPING TO -1
002900*    01/08/99  MF   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,
003000*                   NO CHANGE REQUIRED.  SIGNED OFF MF/MF
003100*    05/23/02  TO   REQ 4471 -- RETURN-LTH CONFIRMED COMP, NO
003200*                   SOURCE CHANGE
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-SCAN-IDX             PIC S9(4) COMP.
004800     05  WS-TEXT-LTH             PIC S9(4) COMP VALUE +256.
004900     05  FILLER                  PIC X(04).
005000
005100 01  FLAGS-AND-SWITCHES.
005200     05  WS-FOUND-SW             PIC X(01) VALUE "N".
005300         88 WS-FOUND             VALUE "Y".
005400     05  FILLER                  PIC X(03).
005500
005600 LINKAGE SECTION.
005700 01  TEXT1                       PIC X(256).
005800 01  RETURN-LTH                  PIC S9(04) COMP.
005900
006000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006100     PERFORM 1000-SCAN-BACKWARD THRU 1000-EXIT.
006200     GOBACK.
006300
006400 1000-SCAN-BACKWARD.
006500******** SCAN FROM THE RIGHT END OF TEXT1 UNTIL THE FIRST
006600******** NON-SPACE CHARACTER IS FOUND, OR WE RUN OFF THE FRONT
006700     MOVE WS-TEXT-LTH TO WS-SCAN-IDX.
006800     MOVE "N" TO WS-FOUND-SW.
006900     PERFORM 1100-BACK-UP-ONE THRU 1100-EXIT
007000             UNTIL WS-FOUND OR WS-SCAN-IDX < 1.
007100     MOVE WS-SCAN-IDX TO RETURN-LTH.
007200 1000-EXIT.
007300     EXIT.
007400
007500 1100-BACK-UP-ONE.
007600     IF TEXT1(WS-SCAN-IDX:1) NOT EQUAL SPACE
007700         MOVE "Y" TO WS-FOUND-SW
007800         GO TO 1100-EXIT.
007900     SUBTRACT 1 FROM WS-SCAN-IDX.
008000 1100-EXIT.
008100     EXIT.
