000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SIGEXTR.
000400 AUTHOR. D. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/21/86.
000700 DATE-COMPILED. 04/21/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM TURNS ONE RAW LOG LINE INTO A
001300*          NORMALIZED "SIGNATURE" -- THE SAME TEMPLATE FOR EVERY
001400*          LINE THAT DIFFERS ONLY IN ITS VOLATILE PARTS (A
001500*          TIMESTAMP, A NUMBER, A HEX ID, A UNIX PATH).  LOGANLZ
001600*          CALLS THIS ONCE PER KEPT LINE AND CLUSTERS ON THE
001700*          RESULT.
001800*
001900*          RULES APPLIED IN ORDER:
002000*            1. TRIM TRAILING SPACES (VIA TXTLEN)
002100*            2. STRIP A LEADING YYYY-MM-DD HH:MM:SS[.fff] STAMP
002200*            3. 0x/0X HEX TOKENS BECOME <HEX>
002300*            4. REMAINING DIGIT RUNS BECOME <NUM>
002400*            5. UNIX-STYLE PATH TOKENS (2ND "/") BECOME <PATH>
002500*            6. MULTIPLE SPACES COLLAPSE TO ONE
002600*            7. RESULT IS TRUNCATED TO 120 CHARACTERS
002700*
002800*          THIS IS A NEW MODULE -- THE LOG-ANALYSIS SUITE HAS NO
002900*          OLDER COUNTERPART TO ADAPT IT FROM.  PARAGRAPH STYLE
003000*          FOLLOWS THE SAME CASCADING GO TO ...-EXIT PATTERN
003100*          THIS SHOP USES IN DALYEDIT'S FIELD EDITS.
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------
003600*    04/21/86  DK   ORIGINAL CODING
003700*    10/03/87  DK   ADDED THE OPTIONAL FRACTIONAL-SECONDS SKIP
003800*                   AFTER THE HH:MM:SS STAMP -- SYSLOG-NG SENDS
003900*                   ".123" RIGHT AFTER THE SECONDS, NO SPACE
004000*    05/14/90  RA   HEX-TOKEN RULE NOW STOPS AT THE FIRST
004100*                   NON-HEX CHARACTER INSTEAD OF EATING THE
004200*                   WHOLE TOKEN -- "0xFF:" WAS SWALLOWING THE
004300*                   COLON
004400*    08/27/92  RA   PATH RULE REPLACES THE WHOLE TOKEN, NOT JUST
004500*                   THE PART AFTER THE SECOND SLASH, PER OPS
004600*    01/08/99  MF   Y2K REVIEW -- THE TIMESTAMP TEST ONLY CARES
004700*                   ABOUT DIGIT SHAPE, NOT CENTURY.  NO CHANGE
004800*                   REQUIRED.  SIGNED OFF MF/MF
004900*    05/23/02  TO   REQ 4471 -- SIGNATURE-OUT CONFIRMED X(120),
005000*                   NO SOURCE CHANGE
005100*    11/06/07  TO   OUTPUT BUFFER CAP RAISED TO 256 SO A LONG
005200*                   PRE-TRUNCATION LINE CANNOT OVERRUN WS-OUT-
005300*                   LINE BEFORE RULE 7 TRIMS IT TO 120
005400*    03/27/09  TO   3220-CHECK-HEX-AT-CPOS NOW ONLY FIRES AT
005500*                   WS-TOK-START -- IT WAS MATCHING "0X" AT ANY
005600*                   POSITION INSIDE A TOKEN, SO "ADDR=0X1234"
005700*                   WAS COMING OUT <HEX> INSTEAD OF LEFT ALONE
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 WORKING-STORAGE SECTION.
007100 01  MISC-FIELDS.
007200     05  WS-LINE                 PIC X(256).
007300     05  WS-LINE-LTH              PIC S9(04) COMP.
007400     05  WS-START-POS             PIC S9(04) COMP.
007500     05  WS-OUT-LINE              PIC X(256).
007600     05  WS-OUT-LTH               PIC S9(04) COMP.
007700     05  WS-POS                   PIC S9(04) COMP.
007800     05  WS-CPOS                  PIC S9(04) COMP.
007900     05  WS-TOK-START             PIC S9(04) COMP.
008000     05  WS-TOK-END               PIC S9(04) COMP.
008100     05  WS-RUN-END               PIC S9(04) COMP.
008200     05  WS-PATH-SCAN-POS         PIC S9(04) COMP.
008300     05  WS-APPEND-LEN            PIC S9(04) COMP.
008400     05  WS-APPEND-TXT            PIC X(06).
008500     05  FILLER                   PIC X(04).
008600
008700 01  FLAGS-AND-SWITCHES.
008800     05  WS-SCAN-MORE-SW          PIC X(01).
008900         88 WS-SCAN-MORE            VALUE "Y".
009000     05  WS-FIRST-TOKEN-SW        PIC X(01).
009100         88 WS-FIRST-TOKEN          VALUE "Y".
009200     05  WS-PATH-SW               PIC X(01).
009300     05  WS-HEX-SW                PIC X(01).
009400     05  FILLER                   PIC X(04).
009500
009600 01  CHAR-TEST-FIELDS.
009700     05  WS-CURR-CHAR             PIC X(01).
009800         88 WS-HEX-DIGIT            VALUE "0" THRU "9",
009900                                          "A" THRU "F",
010000                                          "a" THRU "f".
010100         88 WS-IS-DIGIT             VALUE "0" THRU "9".
010200     05  FILLER                   PIC X(03).
010300
010400 LINKAGE SECTION.
010500 01  LOG-LINE-IN                  PIC X(256).
010600 01  SIGNATURE-OUT                PIC X(120).
010700
010800 PROCEDURE DIVISION USING LOG-LINE-IN, SIGNATURE-OUT.
010900     PERFORM 1000-TRIM-LINE THRU 1000-EXIT.
011000     PERFORM 2000-STRIP-TIMESTAMP THRU 2000-EXIT.
011100     MOVE SPACES TO WS-OUT-LINE.
011200     MOVE 0 TO WS-OUT-LTH.
011300     PERFORM 3000-BUILD-TOKENS THRU 3000-EXIT.
011400     PERFORM 4000-FINISH-SIGNATURE THRU 4000-EXIT.
011500     GOBACK.
011600
011700******** RULE 1 -- TRIM TRAILING SPACES
011800 1000-TRIM-LINE.
011900     MOVE LOG-LINE-IN TO WS-LINE.
012000     CALL "TXTLEN" USING WS-LINE, WS-LINE-LTH.
012100 1000-EXIT.
012200     EXIT.
012300
012400******** RULE 2 -- STRIP A LEADING YYYY-MM-DD HH:MM:SS[.fff]
012500 2000-STRIP-TIMESTAMP.
012600     MOVE 1 TO WS-START-POS.
012700     IF WS-LINE-LTH < 19
012800         GO TO 2000-EXIT.
012900     IF NOT ( WS-LINE(1:4) NUMERIC
013000          AND WS-LINE(5:1) = "-"
013100          AND WS-LINE(6:2) NUMERIC
013200          AND WS-LINE(8:1) = "-"
013300          AND WS-LINE(9:2) NUMERIC
013400          AND WS-LINE(11:1) = SPACE
013500          AND WS-LINE(12:2) NUMERIC
013600          AND WS-LINE(14:1) = ":"
013700          AND WS-LINE(15:2) NUMERIC
013800          AND WS-LINE(17:1) = ":"
013900          AND WS-LINE(18:2) NUMERIC )
014000         GO TO 2000-EXIT.
014100     MOVE 20 TO WS-START-POS.
014200***** OPTIONAL FRACTIONAL PART RUNS UP TO THE NEXT SPACE         100387DK
014300     PERFORM 2010-SKIP-FRACTION THRU 2010-EXIT
014400         UNTIL WS-START-POS > WS-LINE-LTH
014500            OR WS-LINE(WS-START-POS:1) = SPACE.
014600     PERFORM 2020-SKIP-LEAD-SPACES THRU 2020-EXIT
014700         UNTIL WS-START-POS > WS-LINE-LTH
014800            OR WS-LINE(WS-START-POS:1) NOT = SPACE.
014900 2000-EXIT.
015000     EXIT.
015100
015200 2010-SKIP-FRACTION.
015300     ADD 1 TO WS-START-POS.
015400 2010-EXIT.
015500     EXIT.
015600
015700 2020-SKIP-LEAD-SPACES.
015800     ADD 1 TO WS-START-POS.
015900 2020-EXIT.
016000     EXIT.
016100
016200******** RULES 3-6 -- TOKEN BY TOKEN, SEPARATED BY ONE SPACE
016300 3000-BUILD-TOKENS.
016400     MOVE WS-START-POS TO WS-POS.
016500     MOVE "Y" TO WS-FIRST-TOKEN-SW.
016600     PERFORM 3010-NEXT-TOKEN THRU 3010-EXIT
016700         UNTIL WS-POS > WS-LINE-LTH OR WS-OUT-LTH >= 120.
016800 3000-EXIT.
016900     EXIT.
017000
017100 3010-NEXT-TOKEN.
017200     PERFORM 3020-SKIP-SPACES THRU 3020-EXIT
017300         UNTIL WS-POS > WS-LINE-LTH
017400            OR WS-LINE(WS-POS:1) NOT = SPACE.
017500     IF WS-POS > WS-LINE-LTH
017600         GO TO 3010-EXIT.
017700     MOVE WS-POS TO WS-TOK-START.
017800     MOVE WS-POS TO WS-TOK-END.
017900     MOVE "Y" TO WS-SCAN-MORE-SW.
018000     PERFORM 3030-BUMP-TOKEN-END THRU 3030-EXIT
018100         UNTIL WS-SCAN-MORE-SW = "N".
018200     IF NOT WS-FIRST-TOKEN
018300         MOVE SPACE TO WS-APPEND-TXT(1:1)
018400         MOVE 1 TO WS-APPEND-LEN
018500         PERFORM 3900-APPEND-TO-OUT THRU 3900-EXIT.
018600     MOVE "N" TO WS-FIRST-TOKEN-SW.
018700     PERFORM 3100-EMIT-TOKEN THRU 3100-EXIT.
018800     COMPUTE WS-POS = WS-TOK-END + 1.
018900 3010-EXIT.
019000     EXIT.
019100
019200 3020-SKIP-SPACES.
019300     ADD 1 TO WS-POS.
019400 3020-EXIT.
019500     EXIT.
019600
019700 3030-BUMP-TOKEN-END.
019800     IF WS-TOK-END >= WS-LINE-LTH
019900         MOVE "N" TO WS-SCAN-MORE-SW
020000         GO TO 3030-EXIT.
020100     IF WS-LINE(WS-TOK-END + 1:1) = SPACE
020200         MOVE "N" TO WS-SCAN-MORE-SW
020300     ELSE
020400         ADD 1 TO WS-TOK-END.
020500 3030-EXIT.
020600     EXIT.
020700
020800******** RULE 5 -- A TOKEN THAT LOOKS LIKE A UNIX PATH
020900 3100-EMIT-TOKEN.
021000     MOVE "N" TO WS-PATH-SW.
021100     IF WS-LINE(WS-TOK-START:1) = "/"
021200         COMPUTE WS-PATH-SCAN-POS = WS-TOK-START + 1
021300         PERFORM 3150-SCAN-FOR-SLASH THRU 3150-EXIT
021400             UNTIL WS-PATH-SCAN-POS > WS-TOK-END
021500                OR WS-PATH-SW = "Y".
021600     IF WS-PATH-SW = "Y"
021700         MOVE "<PATH>" TO WS-APPEND-TXT
021800         MOVE 6 TO WS-APPEND-LEN
021900         PERFORM 3900-APPEND-TO-OUT THRU 3900-EXIT
022000         GO TO 3100-EXIT.
022100     PERFORM 3200-SUBST-TOKEN-CHARS THRU 3200-EXIT.
022200 3100-EXIT.
022300     EXIT.
022400
022500 3150-SCAN-FOR-SLASH.
022600     IF WS-LINE(WS-PATH-SCAN-POS:1) = "/"
022700         MOVE "Y" TO WS-PATH-SW
022800     ELSE
022900         ADD 1 TO WS-PATH-SCAN-POS.
023000 3150-EXIT.
023100     EXIT.
023200
023300******** RULES 3-4 -- HEX TOKENS, THEN DIGIT RUNS, CHAR BY CHAR
023400 3200-SUBST-TOKEN-CHARS.
023500     MOVE WS-TOK-START TO WS-CPOS.
023600     PERFORM 3210-SCAN-ONE-UNIT THRU 3210-EXIT
023700         UNTIL WS-CPOS > WS-TOK-END.
023800 3200-EXIT.
023900     EXIT.
024000
024100 3210-SCAN-ONE-UNIT.
024200     PERFORM 3220-CHECK-HEX-AT-CPOS THRU 3220-EXIT.
024300     IF WS-HEX-SW = "Y"
024400         MOVE "<HEX>" TO WS-APPEND-TXT
024500         MOVE 5 TO WS-APPEND-LEN
024600         PERFORM 3900-APPEND-TO-OUT THRU 3900-EXIT
024700         COMPUTE WS-CPOS = WS-RUN-END + 1
024800         GO TO 3210-EXIT.
024900     MOVE WS-LINE(WS-CPOS:1) TO WS-CURR-CHAR.
025000     IF WS-IS-DIGIT
025100         MOVE WS-CPOS TO WS-RUN-END
025200         MOVE "Y" TO WS-SCAN-MORE-SW
025300         PERFORM 3245-BUMP-DIGIT-RUN THRU 3245-EXIT
025400             UNTIL WS-SCAN-MORE-SW = "N"
025500         MOVE "<NUM>" TO WS-APPEND-TXT
025600         MOVE 5 TO WS-APPEND-LEN
025700         PERFORM 3900-APPEND-TO-OUT THRU 3900-EXIT
025800         COMPUTE WS-CPOS = WS-RUN-END + 1
025900         GO TO 3210-EXIT.
026000     MOVE WS-LINE(WS-CPOS:1) TO WS-APPEND-TXT(1:1).
026100     MOVE 1 TO WS-APPEND-LEN.
026200     PERFORM 3900-APPEND-TO-OUT THRU 3900-EXIT.
026300     ADD 1 TO WS-CPOS.
026400 3210-EXIT.
026500     EXIT.
026600
026700***** "0x"/"0X" FOLLOWED BY 1+ HEX DIGITS                       051490RA
026800***** RULE 3 ONLY FIRES AT THE TOKEN START -- "ADDR=0X1234" DOES  032709TO
026900***** NOT BEGIN WITH 0X AND MUST NOT BE HEX-SUBSTITUTED           032709TO
027000 3220-CHECK-HEX-AT-CPOS.
027100     MOVE "N" TO WS-HEX-SW.
027200     IF WS-CPOS NOT = WS-TOK-START
027300         GO TO 3220-EXIT.
027400     IF WS-CPOS + 2 > WS-TOK-END
027500         GO TO 3220-EXIT.
027600     MOVE WS-LINE(WS-CPOS:1) TO WS-CURR-CHAR.
027700     IF WS-CURR-CHAR NOT = "0"
027800         GO TO 3220-EXIT.
027900     MOVE WS-LINE(WS-CPOS + 1:1) TO WS-CURR-CHAR.
028000     IF WS-CURR-CHAR NOT = "x" AND WS-CURR-CHAR NOT = "X"
028100         GO TO 3220-EXIT.
028200     MOVE WS-LINE(WS-CPOS + 2:1) TO WS-CURR-CHAR.
028300     IF NOT WS-HEX-DIGIT
028400         GO TO 3220-EXIT.
028500     MOVE "Y" TO WS-HEX-SW.
028600     COMPUTE WS-RUN-END = WS-CPOS + 2.
028700     MOVE "Y" TO WS-SCAN-MORE-SW.
028800     PERFORM 3225-BUMP-HEX-RUN THRU 3225-EXIT
028900         UNTIL WS-SCAN-MORE-SW = "N".
029000 3220-EXIT.
029100     EXIT.
029200
029300 3225-BUMP-HEX-RUN.
029400     IF WS-RUN-END >= WS-TOK-END
029500         MOVE "N" TO WS-SCAN-MORE-SW
029600         GO TO 3225-EXIT.
029700     MOVE WS-LINE(WS-RUN-END + 1:1) TO WS-CURR-CHAR.
029800     IF WS-HEX-DIGIT
029900         ADD 1 TO WS-RUN-END
030000     ELSE
030100         MOVE "N" TO WS-SCAN-MORE-SW.
030200 3225-EXIT.
030300     EXIT.
030400
030500 3245-BUMP-DIGIT-RUN.
030600     IF WS-RUN-END >= WS-TOK-END
030700         MOVE "N" TO WS-SCAN-MORE-SW
030800         GO TO 3245-EXIT.
030900     MOVE WS-LINE(WS-RUN-END + 1:1) TO WS-CURR-CHAR.
031000     IF WS-IS-DIGIT
031100         ADD 1 TO WS-RUN-END
031200     ELSE
031300         MOVE "N" TO WS-SCAN-MORE-SW.
031400 3245-EXIT.
031500     EXIT.
031600
031700******** SHARED APPEND ROUTINE -- RULE 6 SPACING FALLS OUT OF
031800******** THE CALLER EMITTING EXACTLY ONE SPACE BETWEEN TOKENS
031900 3900-APPEND-TO-OUT.
032000     IF WS-OUT-LTH + WS-APPEND-LEN > 256
032100         GO TO 3900-EXIT.
032200     MOVE WS-APPEND-TXT(1:WS-APPEND-LEN)
032300         TO WS-OUT-LINE(WS-OUT-LTH + 1:WS-APPEND-LEN).
032400     ADD WS-APPEND-LEN TO WS-OUT-LTH.
032500 3900-EXIT.
032600     EXIT.
032700
032800******** RULE 7 -- TRUNCATE TO 120
032900 4000-FINISH-SIGNATURE.
033000     IF WS-OUT-LTH > 120
033100         MOVE 120 TO WS-OUT-LTH.
033200     MOVE SPACES TO SIGNATURE-OUT.
033300     IF WS-OUT-LTH > 0
033400         MOVE WS-OUT-LINE(1:WS-OUT-LTH)
033500             TO SIGNATURE-OUT(1:WS-OUT-LTH).
033600 4000-EXIT.
033700     EXIT.
