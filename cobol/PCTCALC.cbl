000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCTCALC.
000400 AUTHOR. D. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/86.
000700 DATE-COMPILED. 04/09/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM HOLDS THE TWO ROUNDED-DECIMAL
001300*          CALCULATIONS SHARED BY THE LOG-ANALYSIS REPORT AND
001400*          CSV EXPORT:
001500*
001600*            CALC-TYPE "A" -- AVG CLUSTER SIZE = TOTAL LINES
001700*                             OVER TOTAL CLUSTERS
001800*            CALC-TYPE "P" -- PERCENT = CLUSTER COUNT TIMES 100
001900*                             OVER TOTAL LINES
002000*
002100*          BOTH ROUND HALF-UP TO 2 DECIMAL PLACES AND RETURN
002200*          ZERO RATHER THAN BLOW UP WHEN THE DENOMINATOR IS
002300*          ZERO (EMPTY INPUT FILE).
002400*
002500*          ADAPTED FROM THIS SHOP'S CLCLBCST (PATIENT/EQUIPMENT
002600*          NET-COST CALCULATOR) -- SAME TWO-BRANCH SWITCH SHAPE,
002700*          SAME ZERO-DENOMINATOR GUARD.
002800*
002900******************************************************************
003000*    CHANGE LOG
003100*    ----------
003200*    04/09/86  DK   ORIGINAL CODING, ADAPTED FROM CLCLBCST
003300*    11/02/89  DK   ADDED THE ZERO-DENOMINATOR GUARD -- EMPTY
003400*                   INPUT FILE WAS DIVIDING BY ZERO ON ITS
003500*                   FIRST PRODUCTION RUN
003600*    07/14/93  RA   SWITCHED TO COMPUTE ... ROUNDED, DROPPED THE
003700*                   HAND-ROLLED ROUNDING THAT WAS OFF BY A PENNY
003800*                   ON EXACT .005 CASES
003900*    01/08/99  MF   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,
004000*                   NO CHANGE REQUIRED.  SIGNED OFF MF/MF
004100*    05/23/02  TO   REQ 4471 -- CALC-RESULT CONFIRMED 9(7)V99,
004200*                   NO SOURCE CHANGE
004300*    03/27/09  TO   CALC-RESULT GIVEN COMP-3 -- SAME 9(7)V99 SHAPE
004400*                   AS PROCEDURE-BASE-COST/NET-PATIENT-COSTS IN
004500*                   CLCLBCST, WHICH THIS MODULE WAS ADAPTED FROM.
004600*                   SHOULD HAVE BEEN PACKED FROM THE START
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  MISC-FIELDS.
006100     05  FILLER                  PIC X(01).
006200
006300 LINKAGE SECTION.
006400 01  CALC-PCT-REC.
006500     05  CALC-TYPE-SW            PIC X.
006600         88 CALC-AVG-SIZE         VALUE "A".
006700         88 CALC-PERCENT          VALUE "P".
006800     05  CALC-NUMERATOR           PIC 9(09) COMP.
006900     05  CALC-DENOMINATOR         PIC 9(09) COMP.
007000     05  CALC-RESULT              PIC 9(07)V99 COMP-3.
007100
007200 01  RETURN-CD                   PIC 9(04) COMP.
007300
007400 PROCEDURE DIVISION USING CALC-PCT-REC, RETURN-CD.
007500     IF CALC-AVG-SIZE
007600         PERFORM 100-CALC-AVG-SIZE THRU 100-EXIT
007700     ELSE IF CALC-PERCENT
007800*** REQ 4471 -- ADDED PERCENT BRANCH FOR THE CSV EXPORT          052302TO
007900         PERFORM 200-CALC-PERCENT THRU 200-EXIT.
008000
008100     MOVE ZERO TO RETURN-CD.
008200     GOBACK.
008300
008400 100-CALC-AVG-SIZE.
008500**  GUARD AGAINST EMPTY INPUT -- SEE CHANGE LOG 11/02/89
008600     IF CALC-DENOMINATOR = ZERO
008700         MOVE ZERO TO CALC-RESULT
008800         GO TO 100-EXIT.
008900     COMPUTE CALC-RESULT ROUNDED =
009000          CALC-NUMERATOR / CALC-DENOMINATOR.
009100 100-EXIT.
009200     EXIT.
009300
009400 200-CALC-PERCENT.
009500**  GUARD AGAINST EMPTY INPUT -- SEE CHANGE LOG 11/02/89
009600     IF CALC-DENOMINATOR = ZERO
009700         MOVE ZERO TO CALC-RESULT
009800         GO TO 200-EXIT.
009900     COMPUTE CALC-RESULT ROUNDED =
010000          ( CALC-NUMERATOR * 100 ) / CALC-DENOMINATOR.
010100 200-EXIT.
010200     EXIT.
