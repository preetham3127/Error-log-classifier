000100******************************************************************
000200*    DIFFREC  --  CLUSTER DIFF RECORD LAYOUT                     *
000300*    ONE ENTRY PER SIGNATURE COMPARED BETWEEN A BASELINE AND A   *
000400*    CURRENT LOGSUM FILE.  WRITTEN TO LOGDRPT BY LOGDIFF.  NOT   *
000500*    READ BACK BY ANY OTHER JOB, SO UNLIKE CLUSTREC THIS ONE     *
000600*    CARRIES THE USUAL TRAILING FILLER PAD.                      *
000700******************************************************************
000800*    11/12/90  RA   ORIGINAL LAYOUT, FOR THE NEW DIFF JOB
000900*    06/30/94  RA   DF-DELTA CHANGED TO SIGN LEADING SEPARATE --
001000*                   THE EMBEDDED-SIGN VERSION PRINTED AS A
001100*                   LETTER OVER THE UNITS DIGIT ON SYSOUT
001200******************************************************************
001300 01  DIFF-TABLE-ENTRY.
001400     05  DF-STATUS               PIC X(10).
001500     05  DF-BASE-COUNT           PIC 9(09).
001600     05  DF-CURR-COUNT           PIC 9(09).
001700     05  DF-DELTA                PIC S9(09) SIGN LEADING SEPARATE.
001800     05  DF-SIGNATURE            PIC X(120).
001900     05  FILLER                  PIC X(42).
