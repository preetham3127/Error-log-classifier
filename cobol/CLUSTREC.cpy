000100******************************************************************
000200*    CLUSTREC  --  ERROR-CLUSTER RECORD LAYOUT                  *
000300*    ONE ENTRY PER DISTINCT NORMALIZED SIGNATURE.  THIS IS THE  *
000400*    275-BYTE FIXED RECORD WRITTEN TO THE LOGSUM FILE AND READ  *
000500*    BACK AS LOGBASE/LOGCURR BY THE DIFF JOB (LOGDIFF) -- THE   *
000600*    BYTE LAYOUT IS THE CROSS-RUN CONTRACT AND MUST NOT MOVE.   *
000700*    PER-FIELD WIDTHS ARE PINNED; NO TRAILING FILLER IS ADDED   *
000800*    AT THIS LEVEL SO THE 275-BYTE RECORD LENGTH STAYS EXACT.   *
000900******************************************************************
001000*    09/14/88  JS   ORIGINAL LAYOUT
001100*    03/02/90  JS   CLU-SEVERITY WIDENED TO X(8) FOR "CRITICAL"
001200*    11/18/93  TGD  CLU-SAMPLE TRUNCATION NOTE ADDED
001300******************************************************************
001400 01  CLU-TABLE-ENTRY.
001500     05  CLU-SIGNATURE           PIC X(120).
001600     05  CLU-COUNT               PIC 9(09).
001700     05  CLU-FIRST-LINE          PIC 9(09).
001800     05  CLU-LAST-LINE           PIC 9(09).
001900     05  CLU-SEVERITY            PIC X(08).
002000     05  CLU-SAMPLE              PIC X(120).
