000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEVCLS.
000400 AUTHOR. D. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/86.
000700 DATE-COMPILED. 04/02/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SCANS ONE LOG LINE FOR A SEVERITY
001300*          KEYWORD AND RETURNS THE FIRST MATCH, IN PRIORITY
001400*          ORDER -- NOT IN THE ORDER THE WORD APPEARS ON THE
001500*          LINE.  A LINE CARRYING BOTH "INFO" AND "ERROR" COMES
001600*          BACK "ERROR".
001700*
001800*          PRIORITY:  FATAL/CRITICAL, ERROR, WARNING/WARN,
001900*                     INFO, DEBUG, OTHERWISE "OTHER"
002000*
002100*          ORIGINALLY THIS SHOP'S DB2 STORED PROCEDURE PCTPROC
002200*          (HEALTH-PLAN REIMBURSEMENT LOOKUP) -- THE DB2 CALL
002300*          IS GONE, THE CASCADING IF/ELSE SHAPE STAYED.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    04/02/86  DK   ORIGINAL CODING, ADAPTED FROM PCTPROC
002900*    08/30/88  DK   ADDED CRITICAL AS A FATAL SYNONYM PER OPS
003000*                   REQUEST -- UNIX SYSLOG SENDS BOTH
003100*    02/17/91  RA   ADDED WARN AS SHORT FORM OF WARNING
003200*    09/19/97  RA   CASE-FOLD MOVED AHEAD OF ALL FIVE SCANS --
003300*                   WAS FOLDING PER-SCAN, WASTEFUL
003400*    01/08/99  MF   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,
003500*                   NO CHANGE REQUIRED.  SIGNED OFF MF/MF
003600*    05/23/02  TO   REQ 4471 -- SEVERITY-OUT CONFIRMED X(8), NO
003700*                   SOURCE CHANGE
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  WS-UPPER-LINE           PIC X(256).
005300     05  WS-HIT-CNT              PIC S9(04) COMP.
005400     05  FILLER                  PIC X(04).
005500
005600 LINKAGE SECTION.
005700 01  LOG-LINE-IN                 PIC X(256).
005800 01  SEVERITY-OUT                PIC X(08).
005900
006000 PROCEDURE DIVISION USING LOG-LINE-IN, SEVERITY-OUT.
006100     PERFORM 1000-FOLD-TO-UPPER THRU 1000-EXIT.
006200     PERFORM 2000-CHECK-FATAL THRU 2000-EXIT.
006300     IF SEVERITY-OUT NOT EQUAL SPACES
006400         GO TO 9000-EXIT.
006500     PERFORM 2100-CHECK-ERROR THRU 2100-EXIT.
006600     IF SEVERITY-OUT NOT EQUAL SPACES
006700         GO TO 9000-EXIT.
006800     PERFORM 2200-CHECK-WARN THRU 2200-EXIT.
006900     IF SEVERITY-OUT NOT EQUAL SPACES
007000         GO TO 9000-EXIT.
007100     PERFORM 2300-CHECK-INFO THRU 2300-EXIT.
007200     IF SEVERITY-OUT NOT EQUAL SPACES
007300         GO TO 9000-EXIT.
007400     PERFORM 2400-CHECK-DEBUG THRU 2400-EXIT.
007500     IF SEVERITY-OUT NOT EQUAL SPACES
007600         GO TO 9000-EXIT.
007700     MOVE "OTHER   " TO SEVERITY-OUT.
007800 9000-EXIT.
007900     GOBACK.
008000
008100 1000-FOLD-TO-UPPER.
008200     MOVE LOG-LINE-IN TO WS-UPPER-LINE.
008300     INSPECT WS-UPPER-LINE CONVERTING
008400         "abcdefghijklmnopqrstuvwxyz"
008500      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008600     MOVE SPACES TO SEVERITY-OUT.
008700 1000-EXIT.
008800     EXIT.
008900
009000******** FATAL/CRITICAL -- HIGHEST PRIORITY
009100 2000-CHECK-FATAL.
009200     MOVE 0 TO WS-HIT-CNT.
009300     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL "FATAL".
009400     IF WS-HIT-CNT > 0
009500         MOVE "FATAL   " TO SEVERITY-OUT
009600         GO TO 2000-EXIT.
009700     MOVE 0 TO WS-HIT-CNT.
009800     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL
009900             "CRITICAL".
010000     IF WS-HIT-CNT > 0
010100         MOVE "FATAL   " TO SEVERITY-OUT.
010200 2000-EXIT.
010300     EXIT.
010400
010500 2100-CHECK-ERROR.
010600     MOVE 0 TO WS-HIT-CNT.
010700     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL "ERROR".
010800     IF WS-HIT-CNT > 0
010900         MOVE "ERROR   " TO SEVERITY-OUT.
011000 2100-EXIT.
011100     EXIT.
011200
011300 2200-CHECK-WARN.
011400     MOVE 0 TO WS-HIT-CNT.
011500     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL
011600             "WARNING".
011700     IF WS-HIT-CNT > 0
011800         MOVE "WARN    " TO SEVERITY-OUT
011900         GO TO 2200-EXIT.
012000     MOVE 0 TO WS-HIT-CNT.
012100     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL "WARN".
012200     IF WS-HIT-CNT > 0
012300         MOVE "WARN    " TO SEVERITY-OUT.
012400 2200-EXIT.
012500     EXIT.
012600
012700 2300-CHECK-INFO.
012800     MOVE 0 TO WS-HIT-CNT.
012900     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL "INFO".
013000     IF WS-HIT-CNT > 0
013100         MOVE "INFO    " TO SEVERITY-OUT.
013200 2300-EXIT.
013300     EXIT.
013400
013500 2400-CHECK-DEBUG.
013600     MOVE 0 TO WS-HIT-CNT.
013700     INSPECT WS-UPPER-LINE TALLYING WS-HIT-CNT FOR ALL "DEBUG".
013800     IF WS-HIT-CNT > 0
013900         MOVE "DEBUG   " TO SEVERITY-OUT.
014000 2400-EXIT.
014100     EXIT.
