000100******************************************************************
000200*    RPTSUM  --  COMPUTED ANALYSIS-SUMMARY FIELDS FOR LOGANLZ   *
000300******************************************************************
000400*    09/14/88  JS   ORIGINAL LAYOUT
000500*    07/22/92  JS   ADDED RS-OVERFLOW-CNT FOR CLUSTER-TABLE CAP
000550*    03/27/09  TO   RS-AVG-CLUSTER-SIZE GIVEN COMP-3, SAME AS
000560*                   CALC-RESULT IN PCTCALC -- BOTH ARE THE
000570*                   SAME 9(7)V99 SHAPE THIS SHOP PACKS
000600******************************************************************
000700 01  REPORT-SUMMARY-REC.
000800     05  RS-TOTAL-CLUSTERS       PIC 9(09)  COMP.
000900     05  RS-TOTAL-LINES          PIC 9(09)  COMP.
001000     05  RS-AVG-CLUSTER-SIZE     PIC 9(07)V99 COMP-3.
001100     05  RS-LARGEST-CLUSTER      PIC 9(09)  COMP.
001200     05  RS-SMALLEST-CLUSTER     PIC 9(09)  COMP.
001300     05  RS-OVERFLOW-CNT         PIC 9(09)  COMP.
001400     05  FILLER                  PIC X(06).
