000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LOGDIFF.
000400 AUTHOR. R. ALVAREZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/07/90.
000700 DATE-COMPILED. 11/07/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          DIFF PASS OF THE LOG-ANALYSIS SUITE.  COMPARES TWO
001300*          CLUSTER-SUMMARY FILES PRODUCED BY LOGANLZ -- A
001400*          BASELINE (LOGBASE) AND A CURRENT RUN (LOGCURR) -- AND
001500*          CLASSIFIES EVERY SIGNATURE AS NEW, INCREASED,
001600*          DECREASED, RESOLVED OR UNCHANGED.
001700*
001800*          LOGBASE/LOGCURR ARE READ ENTIRELY INTO TWO WORKING-
001900*          STORAGE TABLES (SAME 275-BYTE CLUSTREC LAYOUT LOGANLZ
002000*          WRITES) BEFORE ANY COMPARISON IS DONE.  CLASSIFIED
002100*          RESULTS ARE WRITTEN AS FIXED DIFF-RECORDS TO LOGDRPT,
002200*          ORDERED NEW-INCREASED-DECREASED-RESOLVED-UNCHANGED.
002300*          THE SAME FIGURES ARE ECHOED TO THE CONSOLE AS THE
002400*          DIFF SUMMARY.
002500*
002600*          ADAPTED FROM THIS SHOP'S DALYUPDT -- SAME TWO-TABLE-
002700*          COMPARE SHAPE AS ITS PATIENT/EQUIPMENT MATCHING, SAME
002800*          DISPLAY-TO-CONSOLE HABIT FOR RUN TOTALS.
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    ----------
003300*    11/07/90  RA   ORIGINAL CODING, ADAPTED FROM DALYUPDT
003400*    06/30/94  RA   DF-DELTA CHANGED TO SIGN LEADING SEPARATE --
003500*                   SEE DIFFREC CHANGE LOG
003600*    01/08/99  MF   Y2K REVIEW -- WS-RUN-DATE-YMD IS DISPLAY
003700*                   ONLY, NO CENTURY MATH.  NO CHANGE REQUIRED.
003800*                   SIGNED OFF MF/MF
003900*    05/23/02  TO   REQ 4471 -- DIFF-TABLE RAISED TO 1000 ENTRIES
004000*                   (500 BASELINE + 500 CURRENT, WORST CASE)
004100*    11/06/07  TO   CONSOLE LISTING NOW SHOWS EVERY CLASSIFIED
004200*                   RECORD, NOT JUST THE FIVE STATUS COUNTS --
004300*                   OPS WANTED TO SEE THE SIGNATURES WITHOUT
004400*                   PULLING THE LOGDRPT FILE
004500*    03/26/09  TO   WS-RUN-DATE-YMD PUT BACK TO A PLAIN 77-LEVEL
004600*                   SCALAR LIKE WS-DATE IN THE DAILY PROGRAMS --
004700*                   CONSOLE BANNER NOW PULLS MM/DD/YY STRAIGHT
004800*                   OUT OF IT.  ALSO ADDED A "NO DIFFERENCES"
004900*                   LINE TO THE CONSOLE LISTING FOR A CLEAN RUN
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT LOGBASE
006500     ASSIGN TO UT-S-LOGBASE
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS BS-STATUS.
006800
006900     SELECT LOGCURR
007000     ASSIGN TO UT-S-LOGCURR
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS IS CS-STATUS.
007300
007400     SELECT LOGDRPT
007500     ASSIGN TO UT-S-LOGDRPT
007600       ORGANIZATION IS SEQUENTIAL
007700       FILE STATUS IS DR-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(132).
008800
008900****** BASELINE CLUSTER SUMMARY -- SAME 275-BYTE LAYOUT LOGANLZ
009000****** WRITES TO LOGSUM.  FIELD NAMES RENAMED BS- TO AVOID A
009100****** CLASH WITH LOGCURR'S COPY OF THE SAME LAYOUT BELOW.
009200 FD  LOGBASE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 275 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS BASE-TABLE-ENTRY.
009800     COPY CLUSTREC REPLACING
009900         ==CLU-TABLE-ENTRY== BY ==BASE-TABLE-ENTRY==
010000         ==CLU-SIGNATURE==   BY ==BS-SIGNATURE==
010100         ==CLU-COUNT==       BY ==BS-COUNT==
010200         ==CLU-FIRST-LINE==  BY ==BS-FIRST-LINE==
010300         ==CLU-LAST-LINE==   BY ==BS-LAST-LINE==
010400         ==CLU-SEVERITY==    BY ==BS-SEVERITY==
010500         ==CLU-SAMPLE==      BY ==BS-SAMPLE==.
010600
010700****** CURRENT-RUN CLUSTER SUMMARY -- FIELD NAMES RENAMED CS-
010800 FD  LOGCURR
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 275 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CURR-TABLE-ENTRY.
011400     COPY CLUSTREC REPLACING
011500         ==CLU-TABLE-ENTRY== BY ==CURR-TABLE-ENTRY==
011600         ==CLU-SIGNATURE==   BY ==CS-SIGNATURE==
011700         ==CLU-COUNT==       BY ==CS-COUNT==
011800         ==CLU-FIRST-LINE==  BY ==CS-FIRST-LINE==
011900         ==CLU-LAST-LINE==   BY ==CS-LAST-LINE==
012000         ==CLU-SEVERITY==    BY ==CS-SEVERITY==
012100         ==CLU-SAMPLE==      BY ==CS-SAMPLE==.
012200
012300****** ONE FIXED DIFF-RECORD PER CLASSIFIED SIGNATURE -- SEE
012400****** DIFFREC COPYBOOK
012500 FD  LOGDRPT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 200 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS DIFF-TABLE-ENTRY.
013100     COPY DIFFREC.
013200
013300 WORKING-STORAGE SECTION.
013400 01  MISC-WS-FLDS.
013500     05  WS-TAB-IDX               PIC 9(04) COMP.
013600     05  WS-FOUND-IDX             PIC 9(04) COMP.
013700     05  WS-I                     PIC 9(04) COMP.
013800     05  WS-J                     PIC 9(04) COMP.
013900     05  WS-BEST-IDX              PIC 9(04) COMP.
014000     05  WS-RANK-J                PIC 9(02) COMP.
014100     05  WS-RANK-BEST             PIC 9(02) COMP.
014200     05  WS-BASE-CNT              PIC 9(04) COMP.
014300     05  WS-DIFF-CNT              PIC 9(04) COMP.
014400     05  WS-CNT-NEW               PIC 9(04) COMP.
014500     05  WS-CNT-INCREASED         PIC 9(04) COMP.
014600     05  WS-CNT-DECREASED         PIC 9(04) COMP.
014700     05  WS-CNT-RESOLVED          PIC 9(04) COMP.
014800     05  WS-CNT-UNCHANGED         PIC 9(04) COMP.
014900     05  FILLER                   PIC X(04).
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05  WS-FOUND-SW              PIC X(01).
015300         88 WS-ENTRY-FOUND          VALUE "Y".
015400     05  FILLER                   PIC X(04).
015500
015600 01  FILE-STATUS-CODES.
015700     05  BS-STATUS                PIC X(02).
015800         88 BS-OK                   VALUE "00".
015900         88 BS-EOF                  VALUE "10".
016000     05  CS-STATUS                PIC X(02).
016100         88 CS-OK                   VALUE "00".
016200         88 CS-EOF                  VALUE "10".
016300     05  DR-STATUS                PIC X(02).
016400         88 DR-OK                   VALUE "00".
016500     05  FILLER                   PIC X(02).
016600
016700****** IN-MEMORY MIRROR OF THE BASELINE FILE -- BT-MATCHED-SW
016800****** IS SET WHEN A LOGCURR SIGNATURE MATCHES; ANYTHING STILL
016900****** UNMATCHED AFTER THE MAIN LOOP IS RESOLVED (SEE
017000****** 3000-SWEEP-RESOLVED)
017100 01  BASE-TABLE.
017200     05  BASE-ENTRY OCCURS 500 TIMES INDEXED BY BASE-IDX.
017300         10  BT-SIGNATURE         PIC X(120).
017400         10  BT-COUNT             PIC 9(09) COMP.
017500         10  BT-MATCHED-SW        PIC X(01).
017600             88 BT-MATCHED          VALUE "Y".
017700     05  FILLER                   PIC X(04).
017800
017900****** CLASSIFIED RESULTS, BUILT DURING THE MAIN LOOP AND THE
018000****** RESOLVED SWEEP, THEN RE-ORDERED BY 4000-ORDER-AND-WRITE
018100 01  DIFF-TABLE.
018200     05  DT-ENTRY OCCURS 1000 TIMES INDEXED BY DT-IDX.
018300         10  DT-STATUS            PIC X(10).
018400         10  DT-BASE-COUNT        PIC 9(09) COMP.
018500         10  DT-CURR-COUNT        PIC 9(09) COMP.
018600         10  DT-DELTA             PIC S9(09) COMP.
018700         10  DT-SIGNATURE         PIC X(120).
018800     05  FILLER                   PIC X(04).
018900
019000****** SWAP HOLDER FOR THE 4000-ORDER-AND-WRITE SORT
019100 01  WS-DIFF-HOLD.
019200     05  WH-STATUS                PIC X(10).
019300     05  WH-BASE-COUNT            PIC 9(09) COMP.
019400     05  WH-CURR-COUNT            PIC 9(09) COMP.
019500     05  WH-DELTA                 PIC S9(09) COMP.
019600     05  WH-SIGNATURE             PIC X(120).
019700     05  FILLER                   PIC X(04).
019800
019900****** RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT JOB START --   032609TO
020000****** SAME SCALAR SHAPE AS THE SHOP'S WS-DATE (SEE DALYUPDT)     032609TO
020100 77  WS-RUN-DATE-YMD              PIC 9(06).
020200
020300 01  PARA-NAME                    PIC X(20).
020400
020500****** CONSOLE LISTING WORKING STORAGE -- THREE SHAPES SHARING
020600****** ONE 132-BYTE BUFFER.  BASE SHAPE IS THE CATEGORY BANNER;
020700****** NEVER TWO SHAPES LIVE IN THE BUFFER AT ONCE.
020800 01  WS-COUNT-LINE.
020900     05  WS-HDR-TEXT              PIC X(40).
021000     05  FILLER                   PIC X(92) VALUE SPACES.
021100
021200 01  WS-TOTALS-LINE REDEFINES WS-COUNT-LINE.
021300     05  WS-TL-LABEL              PIC X(16).
021400     05  FILLER                   PIC X(01).
021500     05  WS-TL-VALUE              PIC ZZZZZZZZ9.
021600     05  FILLER                   PIC X(106).
021700
021800 01  WS-DETAIL-LINE REDEFINES WS-COUNT-LINE.
021900     05  WS-DL-STATUS             PIC X(10).
022000     05  FILLER                   PIC X(01).
022100     05  WS-DL-BASE               PIC ZZZZZZZZ9.
022200     05  FILLER                   PIC X(01).
022300     05  WS-DL-ARROW              PIC X(02).
022400     05  FILLER                   PIC X(01).
022500     05  WS-DL-CURR               PIC ZZZZZZZZ9.
022600     05  FILLER                   PIC X(01).
022700     05  WS-DL-DELTA              PIC +ZZZZZZZ9.
022800
022900****** "NO DIFFERENCES" BANNER SHARES THE SAME BUFFER -- ONLY    032609TO
023000****** USED WHEN THE PER-ENTRY LOOP HAS NOTHING TO DISPLAY        032609TO
023100 01  WS-NONE-LINE REDEFINES WS-COUNT-LINE.
023200     05  WS-NONE-TEXT             PIC X(40).
023300     05  FILLER                   PIC X(92) VALUE SPACES.
023400     05  FILLER                   PIC X(01).
023500     05  WS-DL-SIG                PIC X(60).
023600     05  FILLER                   PIC X(28).
023700
023800     COPY LOGABND.
023900
024000 PROCEDURE DIVISION.
024100     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
024200     PERFORM 1000-MAINLINE THRU 1000-EXIT
024300         UNTIL CS-EOF.
024400     PERFORM 3000-SWEEP-RESOLVED THRU 3000-EXIT.
024500     PERFORM 4000-ORDER-AND-WRITE THRU 4000-EXIT.
024600     PERFORM 4500-PRINT-DIFF-SUMMARY THRU 4500-EXIT.
024700     PERFORM 9999-CLEANUP THRU 9999-EXIT.
024800     STOP RUN.
024900
025000 0000-HOUSEKEEPING.
025100     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
025200     ACCEPT WS-RUN-DATE-YMD FROM DATE.
025300     DISPLAY "******** BEGIN JOB LOGDIFF ********".
025400     DISPLAY "RUN DATE: " WS-RUN-DATE-YMD(3:2) "/"
025500         WS-RUN-DATE-YMD(5:2) "/" WS-RUN-DATE-YMD(1:2).
025600     MOVE ZERO TO WS-BASE-CNT.
025700     MOVE ZERO TO WS-DIFF-CNT.
025800     MOVE ZERO TO WS-CNT-NEW.
025900     MOVE ZERO TO WS-CNT-INCREASED.
026000     MOVE ZERO TO WS-CNT-DECREASED.
026100     MOVE ZERO TO WS-CNT-RESOLVED.
026200     MOVE ZERO TO WS-CNT-UNCHANGED.
026300     INITIALIZE BASE-TABLE.
026400     INITIALIZE DIFF-TABLE.
026500     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
026600     PERFORM 0100-LOAD-BASELINE THRU 0100-EXIT.
026700     PERFORM 9200-READ-LOGCURR THRU 9200-EXIT.
026800 0000-EXIT.
026900     EXIT.
027000
027100 0100-LOAD-BASELINE.
027200     PERFORM 9100-READ-LOGBASE THRU 9100-EXIT
027300         UNTIL BS-EOF.
027400 0100-EXIT.
027500     EXIT.
027600
027700****** ONE PASS OVER LOGCURR -- EACH RECORD IS CLASSIFIED AGAINST
027800****** THE BASELINE TABLE BEFORE THE NEXT RECORD IS READ
027900 1000-MAINLINE.
028000     PERFORM 2000-MATCH-CURRENT THRU 2000-EXIT.
028100     PERFORM 9200-READ-LOGCURR THRU 9200-EXIT.
028200 1000-EXIT.
028300     EXIT.
028400
028500****** LINEAR SEARCH OF BASE-TABLE BY EXACT 120-CHAR SIGNATURE
028600 2000-MATCH-CURRENT.
028700     MOVE 1 TO WS-TAB-IDX.
028800     MOVE "N" TO WS-FOUND-SW.
028900     PERFORM 2010-SEARCH-BASE THRU 2010-EXIT
029000         UNTIL WS-TAB-IDX > WS-BASE-CNT OR WS-ENTRY-FOUND.
029100     ADD 1 TO WS-DIFF-CNT.
029200     MOVE CS-SIGNATURE TO DT-SIGNATURE(WS-DIFF-CNT).
029300     MOVE CS-COUNT TO DT-CURR-COUNT(WS-DIFF-CNT).
029400     IF WS-ENTRY-FOUND
029500         MOVE "Y" TO BT-MATCHED-SW(WS-FOUND-IDX)
029600         MOVE BT-COUNT(WS-FOUND-IDX) TO DT-BASE-COUNT(WS-DIFF-CNT)
029700         COMPUTE DT-DELTA(WS-DIFF-CNT) =
029800             CS-COUNT - BT-COUNT(WS-FOUND-IDX)
029900         IF CS-COUNT > BT-COUNT(WS-FOUND-IDX)
030000             MOVE "INCREASED " TO DT-STATUS(WS-DIFF-CNT)
030100             ADD 1 TO WS-CNT-INCREASED
030200         ELSE
030300             IF CS-COUNT < BT-COUNT(WS-FOUND-IDX)
030400                 MOVE "DECREASED " TO DT-STATUS(WS-DIFF-CNT)
030500                 ADD 1 TO WS-CNT-DECREASED
030600             ELSE
030700                 MOVE "UNCHANGED " TO DT-STATUS(WS-DIFF-CNT)
030800                 ADD 1 TO WS-CNT-UNCHANGED
030900     ELSE
031000         MOVE ZERO TO DT-BASE-COUNT(WS-DIFF-CNT)
031100         MOVE CS-COUNT TO DT-DELTA(WS-DIFF-CNT)
031200         MOVE "NEW       " TO DT-STATUS(WS-DIFF-CNT)
031300         ADD 1 TO WS-CNT-NEW.
031400 2000-EXIT.
031500     EXIT.
031600
031700 2010-SEARCH-BASE.
031800     IF BT-SIGNATURE(WS-TAB-IDX) = CS-SIGNATURE
031900         MOVE "Y" TO WS-FOUND-SW
032000         MOVE WS-TAB-IDX TO WS-FOUND-IDX
032100         GO TO 2010-EXIT.
032200     ADD 1 TO WS-TAB-IDX.
032300 2010-EXIT.
032400     EXIT.
032500
032600****** ANY BASELINE SIGNATURE NEVER MATCHED ABOVE IS RESOLVED
032700 3000-SWEEP-RESOLVED.
032800     MOVE "3000-SWEEP-RESOLVED" TO PARA-NAME.
032900     MOVE 1 TO WS-TAB-IDX.
033000     PERFORM 3010-SWEEP-ONE THRU 3010-EXIT
033100         UNTIL WS-TAB-IDX > WS-BASE-CNT.
033200 3000-EXIT.
033300     EXIT.
033400
033500 3010-SWEEP-ONE.
033600     IF NOT BT-MATCHED(WS-TAB-IDX)
033700         ADD 1 TO WS-DIFF-CNT
033800         MOVE "RESOLVED  " TO DT-STATUS(WS-DIFF-CNT)
033900         MOVE BT-SIGNATURE(WS-TAB-IDX) TO DT-SIGNATURE(WS-DIFF-CNT)
034000         MOVE BT-COUNT(WS-TAB-IDX) TO DT-BASE-COUNT(WS-DIFF-CNT)
034100         MOVE ZERO TO DT-CURR-COUNT(WS-DIFF-CNT)
034200         COMPUTE DT-DELTA(WS-DIFF-CNT) = ZERO - BT-COUNT(WS-TAB-IDX)
034300         ADD 1 TO WS-CNT-RESOLVED.
034400     ADD 1 TO WS-TAB-IDX.
034500 3010-EXIT.
034600     EXIT.
034700
034800****** SELECTION SORT -- CATEGORY RANK FIRST (NEW, INCREASED,
034900****** DECREASED, RESOLVED, UNCHANGED), THEN WITHIN NEW BY
035000****** DESCENDING CURRENT COUNT, WITHIN INCREASED BY DESCENDING
035100****** DELTA, OTHERWISE BY SIGNATURE FOR A STABLE ORDER
035200 4000-ORDER-AND-WRITE.
035300     MOVE "4000-ORDER-AND-WRITE" TO PARA-NAME.
035400     IF WS-DIFF-CNT > 1
035500         MOVE 1 TO WS-I
035600         PERFORM 4010-SORT-PASS THRU 4010-EXIT
035700             UNTIL WS-I NOT < WS-DIFF-CNT.
035800     MOVE 1 TO WS-TAB-IDX.
035900     PERFORM 4040-WRITE-ONE-ENTRY THRU 4040-EXIT
036000         UNTIL WS-TAB-IDX > WS-DIFF-CNT.
036100 4000-EXIT.
036200     EXIT.
036300
036400 4010-SORT-PASS.
036500     MOVE WS-I TO WS-BEST-IDX.
036600     COMPUTE WS-J = WS-I + 1.
036700     PERFORM 4020-FIND-BEST THRU 4020-EXIT
036800         UNTIL WS-J > WS-DIFF-CNT.
036900     IF WS-BEST-IDX NOT = WS-I
037000         PERFORM 4030-SWAP-ENTRIES THRU 4030-EXIT.
037100     ADD 1 TO WS-I.
037200 4010-EXIT.
037300     EXIT.
037400
037500 4020-FIND-BEST.
037600     PERFORM 4021-RANK-OF-J THRU 4021-EXIT.
037700     PERFORM 4022-RANK-OF-BEST THRU 4022-EXIT.
037800     IF WS-RANK-J < WS-RANK-BEST
037900         MOVE WS-J TO WS-BEST-IDX
038000     ELSE
038100         IF WS-RANK-J = WS-RANK-BEST
038200             PERFORM 4025-COMPARE-SAME-RANK THRU 4025-EXIT.
038300     ADD 1 TO WS-J.
038400 4020-EXIT.
038500     EXIT.
038600
038700 4021-RANK-OF-J.
038800     IF DT-STATUS(WS-J) = "NEW"
038900         MOVE 1 TO WS-RANK-J
039000     ELSE
039100         IF DT-STATUS(WS-J) = "INCREASED"
039200             MOVE 2 TO WS-RANK-J
039300         ELSE
039400             IF DT-STATUS(WS-J) = "DECREASED"
039500                 MOVE 3 TO WS-RANK-J
039600             ELSE
039700                 IF DT-STATUS(WS-J) = "RESOLVED"
039800                     MOVE 4 TO WS-RANK-J
039900                 ELSE
040000                     MOVE 5 TO WS-RANK-J.
040100 4021-EXIT.
040200     EXIT.
040300
040400 4022-RANK-OF-BEST.
040500     IF DT-STATUS(WS-BEST-IDX) = "NEW"
040600         MOVE 1 TO WS-RANK-BEST
040700     ELSE
040800         IF DT-STATUS(WS-BEST-IDX) = "INCREASED"
040900             MOVE 2 TO WS-RANK-BEST
041000         ELSE
041100             IF DT-STATUS(WS-BEST-IDX) = "DECREASED"
041200                 MOVE 3 TO WS-RANK-BEST
041300             ELSE
041400                 IF DT-STATUS(WS-BEST-IDX) = "RESOLVED"
041500                     MOVE 4 TO WS-RANK-BEST
041600                 ELSE
041700                     MOVE 5 TO WS-RANK-BEST.
041800 4022-EXIT.
041900     EXIT.
042000
042100 4025-COMPARE-SAME-RANK.
042200     IF WS-RANK-J = 1
042300         IF DT-CURR-COUNT(WS-J) > DT-CURR-COUNT(WS-BEST-IDX)
042400             MOVE WS-J TO WS-BEST-IDX
042500         ELSE
042600             IF DT-CURR-COUNT(WS-J) = DT-CURR-COUNT(WS-BEST-IDX)
042700                AND DT-SIGNATURE(WS-J) < DT-SIGNATURE(WS-BEST-IDX)
042800                 MOVE WS-J TO WS-BEST-IDX
042900     ELSE
043000         IF WS-RANK-J = 2
043100             IF DT-DELTA(WS-J) > DT-DELTA(WS-BEST-IDX)
043200                 MOVE WS-J TO WS-BEST-IDX
043300             ELSE
043400                 IF DT-DELTA(WS-J) = DT-DELTA(WS-BEST-IDX)
043500                    AND DT-SIGNATURE(WS-J) < DT-SIGNATURE(WS-BEST-IDX)
043600                     MOVE WS-J TO WS-BEST-IDX
043700         ELSE
043800             IF DT-SIGNATURE(WS-J) < DT-SIGNATURE(WS-BEST-IDX)
043900                 MOVE WS-J TO WS-BEST-IDX.
044000 4025-EXIT.
044100     EXIT.
044200
044300 4030-SWAP-ENTRIES.
044400     MOVE DT-ENTRY(WS-I) TO WS-DIFF-HOLD.
044500     MOVE DT-ENTRY(WS-BEST-IDX) TO DT-ENTRY(WS-I).
044600     MOVE WS-DIFF-HOLD TO DT-ENTRY(WS-BEST-IDX).
044700 4030-EXIT.
044800     EXIT.
044900
045000 4040-WRITE-ONE-ENTRY.
045100     MOVE DT-STATUS(WS-TAB-IDX) TO DF-STATUS.
045200     MOVE DT-BASE-COUNT(WS-TAB-IDX) TO DF-BASE-COUNT.
045300     MOVE DT-CURR-COUNT(WS-TAB-IDX) TO DF-CURR-COUNT.
045400     MOVE DT-DELTA(WS-TAB-IDX) TO DF-DELTA.
045500     MOVE DT-SIGNATURE(WS-TAB-IDX) TO DF-SIGNATURE.
045600     WRITE DIFF-TABLE-ENTRY.
045700     ADD 1 TO WS-TAB-IDX.
045800 4040-EXIT.
045900     EXIT.
046000
046100****** FIVE STATUS/COUNT LINES, THEN EVERY CLASSIFIED RECORD IN
046200****** THE ORDER 4000-ORDER-AND-WRITE LEFT THE TABLE IN
046300 4500-PRINT-DIFF-SUMMARY.
046400     MOVE "4500-PRINT-DIFF-SUMMARY" TO PARA-NAME.
046500     DISPLAY "******** DIFF SUMMARY ********".
046600     MOVE "NEW COUNT:" TO WS-TL-LABEL.
046700     MOVE WS-CNT-NEW TO WS-TL-VALUE.
046800     DISPLAY WS-TOTALS-LINE.
046900     MOVE "INCREASED COUNT:" TO WS-TL-LABEL.
047000     MOVE WS-CNT-INCREASED TO WS-TL-VALUE.
047100     DISPLAY WS-TOTALS-LINE.
047200     MOVE "DECREASED COUNT:" TO WS-TL-LABEL.
047300     MOVE WS-CNT-DECREASED TO WS-TL-VALUE.
047400     DISPLAY WS-TOTALS-LINE.
047500     MOVE "RESOLVED COUNT:" TO WS-TL-LABEL.
047600     MOVE WS-CNT-RESOLVED TO WS-TL-VALUE.
047700     DISPLAY WS-TOTALS-LINE.
047800     MOVE "UNCHANGED COUNT:" TO WS-TL-LABEL.
047900     MOVE WS-CNT-UNCHANGED TO WS-TL-VALUE.
048000     DISPLAY WS-TOTALS-LINE.
048100     IF WS-DIFF-CNT = ZERO
048200         MOVE "NO DIFFERENCES FOUND THIS RUN" TO WS-NONE-TEXT
048300         DISPLAY WS-NONE-LINE
048400     ELSE
048500         MOVE 1 TO WS-TAB-IDX
048600         PERFORM 4510-DISPLAY-ONE-ENTRY THRU 4510-EXIT
048700             UNTIL WS-TAB-IDX > WS-DIFF-CNT.
048800 4500-EXIT.
048900     EXIT.
049000
049100 4510-DISPLAY-ONE-ENTRY.
049200     MOVE DT-STATUS(WS-TAB-IDX) TO WS-DL-STATUS.
049300     MOVE DT-BASE-COUNT(WS-TAB-IDX) TO WS-DL-BASE.
049400     MOVE "->" TO WS-DL-ARROW.
049500     MOVE DT-CURR-COUNT(WS-TAB-IDX) TO WS-DL-CURR.
049600     MOVE DT-DELTA(WS-TAB-IDX) TO WS-DL-DELTA.
049700     MOVE DT-SIGNATURE(WS-TAB-IDX)(1:60) TO WS-DL-SIG.
049800     DISPLAY WS-DETAIL-LINE.
049900     ADD 1 TO WS-TAB-IDX.
050000 4510-EXIT.
050100     EXIT.
050200
050300 8000-OPEN-FILES.
050400     MOVE "8000-OPEN-FILES" TO PARA-NAME.
050500     OPEN OUTPUT SYSOUT.
050600     OPEN INPUT LOGBASE.
050700     IF NOT BS-OK
050800         MOVE "UNABLE TO OPEN LOGBASE" TO ABEND-REASON
050900         GO TO 9990-ABEND-RTN.
051000     OPEN INPUT LOGCURR.
051100     IF NOT CS-OK
051200         MOVE "UNABLE TO OPEN LOGCURR" TO ABEND-REASON
051300         GO TO 9990-ABEND-RTN.
051400     OPEN OUTPUT LOGDRPT.
051500 8000-EXIT.
051600     EXIT.
051700
051800 8500-CLOSE-FILES.
051900     CLOSE SYSOUT.
052000     CLOSE LOGBASE.
052100     CLOSE LOGCURR.
052200     CLOSE LOGDRPT.
052300 8500-EXIT.
052400     EXIT.
052500
052600 9100-READ-LOGBASE.
052700     READ LOGBASE
052800         AT END
052900             MOVE "10" TO BS-STATUS
053000             GO TO 9100-EXIT.
053100     ADD 1 TO WS-BASE-CNT.
053200     MOVE BS-SIGNATURE TO BT-SIGNATURE(WS-BASE-CNT).
053300     MOVE BS-COUNT TO BT-COUNT(WS-BASE-CNT).
053400     MOVE "N" TO BT-MATCHED-SW(WS-BASE-CNT).
053500 9100-EXIT.
053600     EXIT.
053700
053800 9200-READ-LOGCURR.
053900     READ LOGCURR
054000         AT END
054100             MOVE "10" TO CS-STATUS
054200             GO TO 9200-EXIT.
054300 9200-EXIT.
054400     EXIT.
054500
054600 9990-ABEND-RTN.
054700     MOVE "9990-ABEND-RTN" TO PARA-NAME.
054800     MOVE ZERO TO EXPECTED-VAL.
054900     MOVE ZERO TO ACTUAL-VAL.
055000     WRITE SYSOUT-REC FROM ABEND-REC.
055100     CLOSE SYSOUT LOGBASE LOGCURR LOGDRPT.
055200     STOP RUN.
055300
055400 9999-CLEANUP.
055500     MOVE "9999-CLEANUP" TO PARA-NAME.
055600     DISPLAY "******** NORMAL END OF JOB LOGDIFF ********".
055700     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
055800 9999-EXIT.
055900     EXIT.
