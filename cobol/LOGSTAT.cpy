000100******************************************************************
000200*    LOGSTAT  --  LINE AND SEVERITY COUNTERS FOR LOGANLZ        *
000300******************************************************************
000400*    09/14/88  JS   ORIGINAL LAYOUT
000500*    04/05/91  JS   ADDED ST-CNT-OTHER FOR UNRECOGNIZED LINES
000600******************************************************************
000700 01  STATS-REC.
000800     05  ST-TOTAL-LINES          PIC 9(09)  COMP.
000900     05  ST-KEPT-LINES           PIC 9(09)  COMP.
001000     05  ST-CNT-FATAL            PIC 9(09)  COMP.
001100     05  ST-CNT-ERROR            PIC 9(09)  COMP.
001200     05  ST-CNT-WARN             PIC 9(09)  COMP.
001300     05  ST-CNT-INFO             PIC 9(09)  COMP.
001400     05  ST-CNT-DEBUG            PIC 9(09)  COMP.
001500     05  ST-CNT-OTHER            PIC 9(09)  COMP.
001600     05  FILLER                  PIC X(04).
